000100******************************************************************
000200*    RSKGTOT --  UNIT-2 GAP-SUMMARY CONTROL-TOTAL TRAILER RECORD  *
000300*    WRITTEN ONCE BY RSKGAP AT END-OF-RUN AND READ ONCE BY        *
000400*    RSKRPT FOR THE REPORT'S GAP SUMMARY SECTION.                 *
000500******************************************************************
000600*    060798 AK   ORIGINAL PER-FRAMEWORK GAP TOTALS                *
000700******************************************************************
000800 01  GAP-TOTALS-REC.
000900     05  GAP-TOTALS-ISO.
001000         10  GT-ISO-RECOMMENDED  PIC 9(07).
001100         10  GT-ISO-IMPLEMENTED  PIC 9(07).
001200         10  GT-ISO-MISSING      PIC 9(07).
001300     05  GAP-TOTALS-HIPAA.
001400         10  GT-HIPAA-RECOMMENDED PIC 9(07).
001500         10  GT-HIPAA-IMPLEMENTED PIC 9(07).
001600         10  GT-HIPAA-MISSING     PIC 9(07).
001700     05  GAP-TOTALS-GDPR.
001800         10  GT-GDPR-RECOMMENDED PIC 9(07).
001900         10  GT-GDPR-IMPLEMENTED PIC 9(07).
002000         10  GT-GDPR-MISSING     PIC 9(07).
002100     05  FILLER                  PIC X(06) VALUE SPACES.
