000100******************************************************************
000200*    RSKABND --  FATAL-ERROR TRAILER RECORD                       *
000300*    WRITTEN TO SYSOUT WHEN A JOB STEP HITS A CONDITION IT WILL   *
000400*    NOT RECOVER FROM ON ITS OWN (EMPTY INPUT FILE, MISSING       *
000500*    CONTROL-TOTAL TRAILER, ETC).  RECONSTRUCTED FROM ITS CALL    *
000600*    SITES - THE ORIGINAL ABENDREC MEMBER WAS LOST FROM THE       *
000700*    COPYLIB LONG BEFORE THIS SHOP STARTED KEEPING SOURCE IN      *
000800*    THE VERSION LIBRARY.                                         *
000900******************************************************************
001000*    011595 JS   RECREATED FROM DALYEDIT/PATLIST CALL SITES       *
001100******************************************************************
001200 01  ABEND-REC.
001300     05  FILLER                  PIC X(04) VALUE "****".
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  PARA-NAME                PIC X(20).
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  ABEND-REASON            PIC X(40).
001800     05  FILLER                  PIC X(01) VALUE SPACE.
001900     05  FILLER                  PIC X(10) VALUE "EXPECTED: ".
002000     05  EXPECTED-VAL            PIC X(10).
002100     05  FILLER                  PIC X(01) VALUE SPACE.
002200     05  FILLER                  PIC X(08) VALUE "ACTUAL: ".
002300     05  ACTUAL-VAL              PIC X(10).
002400     05  FILLER                  PIC X(22) VALUE SPACES.
002500 77  ZERO-VAL                     PIC S9(01) COMP VALUE 0.
002600 77  ONE-VAL                      PIC S9(01) COMP VALUE 1.
