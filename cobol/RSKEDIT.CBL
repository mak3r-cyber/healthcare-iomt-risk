000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSKEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A RISK-SCENARIO MATRIX FILE
001300*          PRODUCED BY THE RISK-OPS COMMITTEE'S WORKSHEET
001400*          COLLECTION PROCESS (ONE 5X5 EBIOS-RM-LITE SCENARIO
001500*          PER RECORD - ASSET, THREAT, VULNERABILITY, LIKELIHOOD
001600*          AND IMPACT SCORES, A DECLARED RISK SCORE AND A
001700*          TREATMENT DECISION).
001800*
001900*          THE PROGRAM EDITS EACH RECORD, RECALCULATES THE RISK
002000*          SCORE WHERE THE DECLARED VALUE DISAGREES WITH
002100*          PROBABILITY TIMES IMPACT, DERIVES THE QUALITATIVE
002200*          RISK LEVEL, CLASSIFIES THE SCENARIO INTO A SECURITY
002300*          DOMAIN BY KEYWORD, SANITISES THE FREE-TEXT FIELDS
002400*          AGAINST SPREADSHEET-FORMULA INJECTION, AND WRITES A
002500*          SCORED RISK MATRIX FILE FOR THE COMPLIANCE MAPPER AND
002600*          REPORT STEPS THAT FOLLOW IT IN THIS JOB.
002700*
002800******************************************************************
002900*
003000*          INPUT FILE              -   DDS0001.RSKDATA
003100*
003200*          INPUT ERROR FILE        -   DDS0001.RSKERR
003300*
003400*          OUTPUT FILE PRODUCED    -   DDS0001.RSKSCRD
003500*
003600*          TOTALS CARRIED FORWARD  -   DDS0001.RSKTOTS
003700*
003800*          DUMP FILE               -   SYSOUT
003900*
004000******************************************************************
004100*    CHANGE LOG
004200*    ----------
004300*    012388 JS   ORIGINAL PROGRAM - DAILY CHARGES EDIT SKELETON.
004400*    081492 AK   NUMERIC RANGE-EDIT PARAGRAPH ADDED.
004500*    011595 JS   REBUILT AS THE RISK-MATRIX EDIT STEP FOR THE
004600*                NEW IOMT RISK-OPS CYCLE - PROBABILITY/IMPACT
004700*                VALIDATION, RISK-IN RECALCULATION, RSKTOTS
004800*                TRAILER REPLACES THE OLD ROOM-CHARGE TRAILER.
004900*    032297 MM   ADDED TEXT-FIELD SANITISATION CALL (SANTXT) FOR
005000*                THE FIVE FREE-TEXT OUTPUT FIELDS PER SECURITY
005100*                REVIEW FINDING SR-94-11.
005200*    060798 AK   ADDED DOMAIN CLASSIFICATION PARAGRAPHS (420-426)
005300*                SO THE COMPLIANCE MAPPER STEP DOES NOT HAVE TO
005400*                RE-PARSE THE ASSET/THREAT TEXT ITSELF.
005500*    042399 TGD  Y2K REVIEW - WS-CURRENT-DATE IS PIC 9(06) AND IS
005600*                USED FOR DISPLAY BANNERS ONLY, NOT STORED OR
005700*                COMPARED ACROSS CENTURY BOUNDARIES.  NO CHANGE
005800*                REQUIRED.  SIGNED OFF PER MEMO 99-014.
005900*    051402 RFM  ADDED RECALCULATED-SCORE WARNING COUNTER TO THE
006000*                RSKTOTS TRAILER FOR THE REPORT STEP.
006100*    091201 RFM  ADDED DEBUG TRACE OF THE DOMAIN SEARCH TEXT
006200*                UNDER UPSI-0 FOR THE CONVERSION CUTOVER WEEK.
006300*    030805 CHS  CORRECTED CATCH-ALL DOMAIN RULE ORDER - HIGH/
006400*                CRITICAL UNMATCHED SCENARIOS NOW ROUTE TO
006500*                DATA-PROTECTION BEFORE THE GENERAL CATCH-ALL,
006600*                PER RISK COMMITTEE MEMO 05-02.
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
007500     UPSI-0 OFF STATUS IS DEBUG-TRACE-OFF.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT SYSOUT
007900     ASSIGN TO UT-S-SYSOUT
008000       ORGANIZATION IS SEQUENTIAL.
008100
008200     SELECT RSKDATA
008300     ASSIGN TO UT-S-RSKDATA
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700     SELECT RSKSCRD
008800     ASSIGN TO UT-S-RSKSCRD
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200     SELECT RSKERR
009300     ASSIGN TO UT-S-RSKERR
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS OFCODE.
009600
009700     SELECT RSKTOTS
009800     ASSIGN TO UT-S-RSKTOTS
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  SYSOUT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 130 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS SYSOUT-REC.
011000 01  SYSOUT-REC  PIC X(130).
011100
011200******THIS FILE IS PASSED IN FROM THE RISK-OPS WORKSHEET
011300******COLLECTION PROCESS - ONE RECORD PER SCENARIO, ARRIVAL
011400******ORDER.  AN EMPTY INPUT FILE IS A FATAL CONDITION.
011500 FD  RSKDATA
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 152 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS RISK-SCENARIO-REC.
012100 COPY RSKIN.
012200
012300******THIS FILE IS WRITTEN FOR EVERY SCENARIO THAT PASSES THE
012400******EDIT STEP, SCORED AND CLASSIFIED, FOR THE COMPLIANCE
012500******MAPPER AND REPORT STEPS THAT FOLLOW.
012600 FD  RSKSCRD
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 182 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS RISK-SCORED-REC.
013200 COPY RSKOUT.
013300
013400 FD  RSKERR
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 192 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS RISK-SCENARIO-REC-ERR.
014000 01  RISK-SCENARIO-REC-ERR.
014100     05  ERR-MSG                     PIC X(40).
014200     05  REST-OF-REC                 PIC X(152).
014300
014400******CONTROL-TOTAL TRAILER HANDED OFF TO THE REPORT STEP.
014500 FD  RSKTOTS
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 40 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS RISK-EDIT-TOTALS-REC.
015100 COPY RSKTOTS.
015200
015300 WORKING-STORAGE SECTION.
015400 01  FILE-STATUS-CODES.
015500     05  OFCODE                  PIC X(02).
015600         88 CODE-WRITE    VALUE SPACES.
015700
015800 01  WS-DOMAIN-WORK.
015900     05  WS-SRCH-ASSET           PIC X(30).
016000     05  WS-SRCH-SEP             PIC X(01) VALUE SPACE.
016100     05  WS-SRCH-THREAT          PIC X(30).
016200 01  WS-DOMAIN-SEARCH REDEFINES WS-DOMAIN-WORK PIC X(61).
016300 01  WS-DOMAIN-TRACE-HALVES REDEFINES WS-DOMAIN-WORK.
016400     05  WS-TRACE-LEFT           PIC X(30).
016500     05  FILLER                  PIC X(31).
016600
016700 01  WS-CURRENT-DATE             PIC 9(06).
016800 01  WS-CURRENT-DATE-YMD REDEFINES WS-CURRENT-DATE.
016900     05  WS-CURR-YY              PIC 9(02).
017000     05  WS-CURR-MM              PIC 9(02).
017100     05  WS-CURR-DD              PIC 9(02).
017200
017300 01  RISK-EDIT-TOTALS-DISPLAY REDEFINES RISK-EDIT-TOTALS-REC
017400                              IN RSKTOTS.
017500*    (NOTE: THIS REDEFINES LIVES IN THE PROGRAM, NOT THE
017600*    COPYBOOK, SO THE EDITED PICTURES NEVER REACH THE TAPE.)
017700     05  TOT-READ-EDIT           PIC ZZZ,ZZ9.
017800     05  TOT-VALID-EDIT          PIC ZZZ,ZZ9.
017900     05  TOT-REJECT-EDIT         PIC ZZZ,ZZ9.
018000     05  TOT-RECALC-EDIT         PIC ZZZ,ZZ9.
018100     05  FILLER                  PIC X(12).
018200
018300 01  WS-KEYWORD-TALLY.
018400     05  WS-KEYWORD-HIT          PIC 9(04) COMP VALUE 0.
018500
018600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018700     05 RECORDS-READ             PIC 9(07) COMP VALUE 0.
018800     05 RECORDS-VALID            PIC 9(07) COMP VALUE 0.
018900     05 RECORDS-REJECTED         PIC 9(07) COMP VALUE 0.
019000     05 RECORDS-RECALC           PIC 9(07) COMP VALUE 0.
019100     05 WS-CALC-RISK             PIC 9(02) COMP VALUE 0.
019200
019300 01  FLAGS-AND-SWITCHES.
019400     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
019500        88 NO-MORE-DATA VALUE "N".
019600     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
019700        88 RECORD-ERROR-FOUND VALUE "Y".
019800        88 VALID-RECORD  VALUE "N".
019900
020000 01  RSKSCOR-LINKAGE-WORK.
020100     05  RSW-PROBABILITY         PIC 9(01).
020200     05  RSW-IMPACT              PIC 9(01).
020300     05  RSW-RISK-SCORE          PIC 9(02).
020400     05  RSW-RISK-LEVEL          PIC X(08).
020450         88  RSW-LEVEL-HIGH      VALUE "HIGH    ".
020470         88  RSW-LEVEL-CRITICAL  VALUE "CRITICAL".
020500
020600 01  SANTXT-LENGTH-WORK          PIC S9(04) COMP.
020650 01  WS-DOMAIN-RESULT            PIC X(20).
020700
020800 COPY RSKABND.
020900
021000 PROCEDURE DIVISION.
021100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021200     PERFORM 100-MAINLINE THRU 100-EXIT
021300             UNTIL NO-MORE-DATA.
021400     PERFORM 999-CLEANUP THRU 999-EXIT.
021500     MOVE +0 TO RETURN-CODE.
021600     GOBACK.
021700
021800 000-HOUSEKEEPING.
021900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022000     DISPLAY "******** BEGIN JOB RSKEDIT ********".
022100     ACCEPT WS-CURRENT-DATE FROM DATE.
022200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
022300                RISK-EDIT-TOTALS-REC.
022400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022500     PERFORM 900-READ-RSKDATA THRU 900-EXIT.
022600     IF NO-MORE-DATA
022700         MOVE "000-HOUSEKEEPING" TO PARA-NAME
022800         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
022900         GO TO 1000-ABEND-RTN.
023000 000-EXIT.
023100     EXIT.
023200
023300 100-MAINLINE.
023400     MOVE "100-MAINLINE" TO PARA-NAME.
023500     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
023600
023700     IF RECORD-ERROR-FOUND
023800         PERFORM 710-WRITE-RSKERR THRU 710-EXIT
023900     ELSE
024000         PERFORM 400-SANITISE-AND-SCORE THRU 400-EXIT
024100         PERFORM 700-WRITE-RSKSCRD THRU 700-EXIT.
024200     PERFORM 900-READ-RSKDATA THRU 900-EXIT.
024300 100-EXIT.
024400     EXIT.
024500
024600 300-FIELD-EDITS.
024700     MOVE "N" TO ERROR-FOUND-SW.
024800     MOVE "300-FIELD-EDITS" TO PARA-NAME.
024900     IF PROBABILITY OF RISK-SCENARIO-REC IS NOT NUMERIC
025000        MOVE "*** PROBABILITY NOT NUMERIC" TO ERR-MSG
025100        MOVE "Y" TO ERROR-FOUND-SW
025200        GO TO 300-EXIT.
025300
025400     IF PROBABILITY OF RISK-SCENARIO-REC < 1
025500     OR PROBABILITY OF RISK-SCENARIO-REC > 5
025600        MOVE "*** PROBABILITY OUT OF RANGE 1-5" TO ERR-MSG
025700        MOVE "Y" TO ERROR-FOUND-SW
025800        GO TO 300-EXIT.
025900
026000     IF IMPACT OF RISK-SCENARIO-REC IS NOT NUMERIC
026100        MOVE "*** IMPACT NOT NUMERIC" TO ERR-MSG
026200        MOVE "Y" TO ERROR-FOUND-SW
026300        GO TO 300-EXIT.
026400
026500     IF IMPACT OF RISK-SCENARIO-REC < 1
026600     OR IMPACT OF RISK-SCENARIO-REC > 5
026700        MOVE "*** IMPACT OUT OF RANGE 1-5" TO ERR-MSG
026800        MOVE "Y" TO ERROR-FOUND-SW
026900        GO TO 300-EXIT.
027000
027100     IF ASSET OF RISK-SCENARIO-REC = SPACES
027200        MOVE "*** ASSET IS BLANK" TO ERR-MSG
027300        MOVE "Y" TO ERROR-FOUND-SW
027400        GO TO 300-EXIT.
027500
027600     IF THREAT OF RISK-SCENARIO-REC = SPACES
027700        MOVE "*** THREAT IS BLANK" TO ERR-MSG
027800        MOVE "Y" TO ERROR-FOUND-SW
027900        GO TO 300-EXIT.
028000
028100     COMPUTE WS-CALC-RISK =
028200         PROBABILITY OF RISK-SCENARIO-REC *
028300         IMPACT OF RISK-SCENARIO-REC.
028400     IF RISK-IN OF RISK-SCENARIO-REC NOT = WS-CALC-RISK
028450         MOVE WS-CALC-RISK TO RISK-IN OF RISK-SCENARIO-REC
028480         ADD 1 TO RECORDS-RECALC.
028600 300-EXIT.
028700     EXIT.
028800
028900 400-SANITISE-AND-SCORE.
029000     MOVE "400-SANITISE-AND-SCORE" TO PARA-NAME.
029100     MOVE 30 TO SANTXT-LENGTH-WORK.
029200     CALL "SANTXT" USING ASSET OF RISK-SCENARIO-REC,
029300                         SANTXT-LENGTH-WORK.
029400     CALL "SANTXT" USING THREAT OF RISK-SCENARIO-REC,
029500                         SANTXT-LENGTH-WORK.
029600     CALL "SANTXT" USING VULNERABILITY OF RISK-SCENARIO-REC,
029700                         SANTXT-LENGTH-WORK.
029800     MOVE 10 TO SANTXT-LENGTH-WORK.
029900     CALL "SANTXT" USING DECISION OF RISK-SCENARIO-REC,
030000                         SANTXT-LENGTH-WORK.
030100     MOVE 40 TO SANTXT-LENGTH-WORK.
030200     CALL "SANTXT" USING RECOMMENDATION OF RISK-SCENARIO-REC,
030300                         SANTXT-LENGTH-WORK.
030400
030500     MOVE PROBABILITY OF RISK-SCENARIO-REC TO RSW-PROBABILITY.
030600     MOVE IMPACT OF RISK-SCENARIO-REC TO RSW-IMPACT.
030700     CALL "RSKSCOR" USING RSKSCOR-LINKAGE-WORK.
030800
030900     PERFORM 420-CLASSIFY-DOMAIN THRU 420-EXIT.
031100 400-EXIT.
031200     EXIT.
031300
031400 420-CLASSIFY-DOMAIN.
031500     MOVE "420-CLASSIFY-DOMAIN" TO PARA-NAME.
031600     MOVE ASSET OF RISK-SCENARIO-REC TO WS-SRCH-ASSET.
031700     MOVE THREAT OF RISK-SCENARIO-REC TO WS-SRCH-THREAT.
031800     MOVE SPACE TO WS-SRCH-SEP.
031900     INSPECT WS-DOMAIN-SEARCH
032000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
032100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032200
032300     IF DEBUG-TRACE-ON
032400         DISPLAY "RSKEDIT DOMAIN SEARCH: " WS-TRACE-LEFT.
032500
032600     PERFORM 421-CHECK-ACCESS-KEYWORDS THRU 421-EXIT.
032700     IF WS-KEYWORD-HIT > 0
032800         MOVE "ACCESS-CONTROL" TO WS-DOMAIN-RESULT
032900         GO TO 420-EXIT.
033000
033100     PERFORM 422-CHECK-NETWORK-KEYWORDS THRU 422-EXIT.
033200     IF WS-KEYWORD-HIT > 0
033300         MOVE "NETWORK-SECURITY" TO WS-DOMAIN-RESULT
033400         GO TO 420-EXIT.
033500
033600     PERFORM 423-CHECK-DEVICE-KEYWORDS THRU 423-EXIT.
033700     IF WS-KEYWORD-HIT > 0
033800         MOVE "DEVICE-SECURITY" TO WS-DOMAIN-RESULT
033900         GO TO 420-EXIT.
034000
034100     PERFORM 424-CHECK-DATA-KEYWORDS THRU 424-EXIT.
034200     IF WS-KEYWORD-HIT > 0
034300         MOVE "DATA-PROTECTION" TO WS-DOMAIN-RESULT
034400         GO TO 420-EXIT.
034500
034600     PERFORM 425-CHECK-LOGGING-KEYWORDS THRU 425-EXIT.
034700     IF WS-KEYWORD-HIT > 0
034800         MOVE "LOGGING-MONITORING" TO WS-DOMAIN-RESULT
034900         GO TO 420-EXIT.
035000
035100     IF RSW-LEVEL-HIGH
035200     OR RSW-LEVEL-CRITICAL
035300         MOVE "DATA-PROTECTION" TO WS-DOMAIN-RESULT
035400         GO TO 420-EXIT.
035500
035600     MOVE "GENERAL" TO WS-DOMAIN-RESULT.
035700 420-EXIT.
035800     EXIT.
035900
036000 421-CHECK-ACCESS-KEYWORDS.
036100     MOVE 0 TO WS-KEYWORD-HIT.
036200     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
036300         FOR ALL "UNAUTHORIZED ACCESS".
036400     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
036500         FOR ALL "UNAUTHORISED ACCESS".
036600     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
036700         FOR ALL "ACCESS CONTROL".
036800     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
036900         FOR ALL "PASSWORD".
037000     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
037100         FOR ALL "CREDENTIAL".
037200     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
037300         FOR ALL "LOGIN".
037400     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
037500         FOR ALL "AUTHENTICATION".
037600     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
037700         FOR ALL "MFA".
037800     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
037900         FOR ALL "MULTI-FACTOR".
038000 421-EXIT.
038100     EXIT.
038200
038300 422-CHECK-NETWORK-KEYWORDS.
038400     MOVE 0 TO WS-KEYWORD-HIT.
038500     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
038600         FOR ALL "NETWORK".
038700     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
038800         FOR ALL "WIFI".
038900     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
039000         FOR ALL "WI-FI".
039100     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
039200         FOR ALL "LAN".
039300     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
039400         FOR ALL "WAN".
039500     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
039600         FOR ALL "VPN".
039700     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
039800         FOR ALL "SWITCH".
039900     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
040000         FOR ALL "ROUTER".
040100     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
040200         FOR ALL "FIREWALL".
040300     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
040400         FOR ALL "SEGMENTATION".
040500     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
040600         FOR ALL "SEGMENTED".
040700 422-EXIT.
040800     EXIT.
040900
041000 423-CHECK-DEVICE-KEYWORDS.
041100     MOVE 0 TO WS-KEYWORD-HIT.
041200     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
041300         FOR ALL "IOMT".
041400     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
041500         FOR ALL "MEDICAL DEVICE".
041600     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
041700         FOR ALL "INFUSION PUMP".
041800     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
041900         FOR ALL "VENTILATOR".
042000     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
042100         FOR ALL "ENDPOINT".
042200     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
042300         FOR ALL "WORKSTATION".
042400     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
042500         FOR ALL "TABLET".
042600     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
042700         FOR ALL "LAPTOP".
042800     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
042900         FOR ALL "MOBILE".
043000     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
043100         FOR ALL "BEDSIDE MONITOR".
043200     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
043300         FOR ALL "PACEMAKER".
043400     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
043500         FOR ALL "SCANNER".
043600 423-EXIT.
043700     EXIT.
043800
043900 424-CHECK-DATA-KEYWORDS.
044000     MOVE 0 TO WS-KEYWORD-HIT.
044100     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
044200         FOR ALL "PHI".
044300     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
044400         FOR ALL "PATIENT DATA".
044500     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
044600         FOR ALL "HEALTH RECORD".
044700     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
044800         FOR ALL "EHR".
044900     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
045000         FOR ALL "EMR".
045100     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
045200         FOR ALL "DATABASE".
045300     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
045400         FOR ALL "BACKUP".
045500     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
045600         FOR ALL "ENCRYPTION".
045700     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
045800         FOR ALL "CRYPT".
045900     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
046000         FOR ALL "PSEUDONYMISATION".
046100     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
046200         FOR ALL "PSEUDONYMIZATION".
046300     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
046400         FOR ALL "LEAK".
046500     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
046600         FOR ALL "EXFILTRATION".
046700 424-EXIT.
046800     EXIT.
046900
047000 425-CHECK-LOGGING-KEYWORDS.
047100     MOVE 0 TO WS-KEYWORD-HIT.
047200     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
047300         FOR ALL "LOGGING".
047400     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
047500         FOR ALL "LOG".
047600     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
047700         FOR ALL "MONITORING".
047800     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
047900         FOR ALL "SIEM".
048000     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
048100         FOR ALL "IDS".
048200     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
048300         FOR ALL "SURICATA".
048400     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
048500         FOR ALL "ALERT".
048600     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
048700         FOR ALL "DETECTION".
048800     INSPECT WS-DOMAIN-SEARCH TALLYING WS-KEYWORD-HIT
048900         FOR ALL "SOC".
049000 425-EXIT.
049100     EXIT.
049200
049300 700-WRITE-RSKSCRD.
049400     MOVE "700-WRITE-RSKSCRD" TO PARA-NAME.
049500     MOVE CORRESPONDING RISK-SCENARIO-REC TO RISK-SCORED-REC.
049600     MOVE RSW-RISK-SCORE TO RISK-SCORE OF RISK-SCORED-REC.
049700     MOVE RSW-RISK-LEVEL TO RISK-LEVEL OF RISK-SCORED-REC.
049750     MOVE WS-DOMAIN-RESULT TO DOMAIN OF RISK-SCORED-REC.
049800     WRITE RISK-SCORED-REC.
049900     ADD 1 TO RECORDS-VALID.
050000 700-EXIT.
050100     EXIT.
050200
050300 710-WRITE-RSKERR.
050400     MOVE "710-WRITE-RSKERR" TO PARA-NAME.
050500     MOVE RISK-SCENARIO-REC TO REST-OF-REC.
050600     WRITE RISK-SCENARIO-REC-ERR.
050700     ADD 1 TO RECORDS-REJECTED.
050800 710-EXIT.
050900     EXIT.
051000
051100 800-OPEN-FILES.
051200     MOVE "800-OPEN-FILES" TO PARA-NAME.
051300     OPEN INPUT RSKDATA.
051400     OPEN OUTPUT RSKSCRD, RSKERR, RSKTOTS, SYSOUT.
051500 800-EXIT.
051600     EXIT.
051700
051800 850-CLOSE-FILES.
051900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
052000     CLOSE RSKDATA, RSKSCRD, RSKERR, RSKTOTS, SYSOUT.
052100 850-EXIT.
052200     EXIT.
052300
052400 900-READ-RSKDATA.
052500     READ RSKDATA INTO RISK-SCENARIO-REC
052600         AT END MOVE "N" TO MORE-DATA-SW
052700         GO TO 900-EXIT
052800     END-READ.
052900     MOVE "N" TO ERROR-FOUND-SW.
053000     ADD 1 TO RECORDS-READ.
053100 900-EXIT.
053200     EXIT.
053300
053400 999-CLEANUP.
053500     MOVE "999-CLEANUP" TO PARA-NAME.
053600     MOVE RECORDS-READ     TO TOT-RECORDS-READ.
053700     MOVE RECORDS-VALID    TO TOT-RECORDS-VALID.
053800     MOVE RECORDS-REJECTED TO TOT-RECORDS-REJECTED.
053900     MOVE RECORDS-RECALC   TO TOT-RECORDS-RECALC.
054000     WRITE RISK-EDIT-TOTALS-REC.
054100
054200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054300
054400     MOVE RISK-EDIT-TOTALS-REC TO RISK-EDIT-TOTALS-DISPLAY.
054500     DISPLAY "** RECORDS READ     ** " TOT-READ-EDIT.
054600     DISPLAY "** RECORDS VALID    ** " TOT-VALID-EDIT.
054700     DISPLAY "** RECORDS REJECTED ** " TOT-REJECT-EDIT.
054800     DISPLAY "** RECORDS RECALC'D ** " TOT-RECALC-EDIT.
054900     DISPLAY "******** NORMAL END OF JOB RSKEDIT ********".
055000 999-EXIT.
055100     EXIT.
055200
055300 1000-ABEND-RTN.
055400     WRITE SYSOUT-REC FROM ABEND-REC.
055500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055600     DISPLAY "*** ABNORMAL END OF JOB - RSKEDIT ***" UPON CONSOLE.
055700     DIVIDE ZERO-VAL INTO ONE-VAL.
