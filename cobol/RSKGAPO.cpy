000100******************************************************************
000200*    RSKGAPO --  GAP-ANALYSIS OUTPUT RECORD                      *
000300*    ONE RECORD PER RECOMMENDED CONTROL PER SCENARIO, ORDERED    *
000400*    BY RISK-ID THEN FRAMEWORK (ISO27001/HIPAA/GDPR IN THAT      *
000500*    ORDER).  FIXED LENGTH 120 BYTES.  NO KEY.                   *
000600******************************************************************
000700*    060798 AK   ORIGINAL GAP-RECORD LAYOUT                      *
000800*    091201 RFM  PADDED TO 120 TO MATCH OUTPUT-FILE STANDARD     *
000900******************************************************************
001000 01  GAP-ANALYSIS-REC.
001100     05  RISK-ID                     PIC X(06).
001200     05  DOMAIN                      PIC X(20).
001300     05  FRAMEWORK                   PIC X(10).
001400     05  CONTROL-ID                  PIC X(20).
001500     05  CONTROL-DESC                PIC X(50).
001600     05  STATUS                      PIC X(12).
001700         88  STATUS-IMPLEMENTED      VALUE "IMPLEMENTED ".
001800         88  STATUS-MISSING          VALUE "MISSING     ".
001900     05  FILLER                      PIC X(02).
