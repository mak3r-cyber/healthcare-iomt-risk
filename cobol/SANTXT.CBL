000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SANTXT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/11/92.
000700 DATE-COMPILED. 02/11/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         SHARED UTILITY - SANITISES ONE OUTPUT TEXT FIELD AGAINST
001300*         SPREADSHEET-FORMULA INJECTION BEFORE IT IS WRITTEN TO A
001400*         DOWNSTREAM EXTRACT FILE.  IF THE FIRST NON-SPACE
001500*         CHARACTER OF THE FIELD IS =, +, - OR @, THE FIELD IS
001600*         SHIFTED RIGHT ONE POSITION AND PREFIXED WITH A QUOTE
001700*         MARK SO A SPREADSHEET WILL NOT TREAT IT AS A FORMULA.
001800*         TRUNCATION ON THE RIGHT IS ACCEPTABLE AT FIXED WIDTH.
001900*
002000*         CALLED ONCE PER TEXT FIELD FROM RSKEDIT'S SANITISE-AND-
002100*         SCORE PARAGRAPH (ASSET, THREAT, VULNERABILITY, DECISION,
002200*         RECOMMENDATION).
002300******************************************************************
002400*    CHANGE LOG
002500*    ----------
002600*    021192 JS   ORIGINAL ROUTINE - LIFTED OUT OF THE DAILY-EDIT
002700*                PROGRAM'S OWN STRING-LENGTH HELPER AND GIVEN A
002800*                SINGLE PURPOSE.
002900*    081594 JS   WIDENED WORK FIELD TO X(40) FOR THE RECOMMENDATION
003000*                FIELD CALLERS.
003100*    110297 MM   ADDED LEADING-SPACE TALLY SO EMBEDDED LEADING
003200*                BLANKS DO NOT DEFEAT THE INJECTION CHECK.
003300*    042399 TGD  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE,
003400*                NO CHANGE REQUIRED, SIGNED OFF PER MEMO 99-014.
003500*    091201 RFM  ADDED DEBUG TRACE UNDER UPSI-0 FOR THE RISK-OPS
003600*                CONVERSION CUTOVER WEEK.
003700*    030805 CHS  NOTED CALLERS NOW PASS FIELD-LENGTH RATHER THAN A
003800*                HARD-CODED 40 - NO LOGIC CHANGE, COMMENT ONLY.
003810*    051309 RFM  DEBUG TRACE WAS MOVING THE FULL 40-BYTE TEXT-FIELD
003820*                EVEN WHEN A CALLER PASSED A SHORTER FIELD BY
003830*                REFERENCE (ASSET/THREAT/VULN AT 30, DECISION AT
003840*                10) - TRACE NOW BOUNDED TO TEXT-FIELD(1:FIELD-LENGTH)
003850*                SO UPSI-0 CANNOT READ PAST THE CALLER'S FIELD.
003860*    051309 RFM  DROPPED THE LK- PREFIX ON THE LINKAGE FIELDS -
003870*                THIS SHOP NEVER PREFIXES ITS CALLED-SUBPROGRAM
003880*                PARAMETERS (SEE THE STRING-LENGTH ROUTINE'S OWN
003890*                TEXT1/RETURN-LTH) - NO LOGIC CHANGE.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
004700     UPSI-0 OFF STATUS IS DEBUG-TRACE-OFF.
004800 INPUT-OUTPUT SECTION.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400 01  MISC-FIELDS.
005500     05  L                       PIC S9(04) COMP VALUE 0.
005600     05  FIRST-CHAR-POS          PIC S9(04) COMP VALUE 0.
005700     05  WS-TEMP-TXT             PIC X(41) VALUE SPACES.
005800
005900 01  BAD-LEAD-CHARS              PIC X(04) VALUE "=+-@".
006000     88  INJECTION-CHAR-TABLE    VALUE "=+-@".
006100
006200 01  WS-DEBUG-TRACE              PIC X(40) VALUE SPACES.
006300 01  WS-DEBUG-TRACE-HALVES REDEFINES WS-DEBUG-TRACE.
006400     05  WS-DEBUG-LEFT           PIC X(20).
006500     05  WS-DEBUG-RIGHT          PIC X(20).
006600 01  WS-DEBUG-TRACE-WORDS REDEFINES WS-DEBUG-TRACE.
006700     05  WS-DEBUG-WORD           PIC X(10) OCCURS 4 TIMES.
006800 01  WS-DEBUG-TRACE-DATE REDEFINES WS-DEBUG-TRACE.
006900     05  WS-DEBUG-DATE-YYMMDD    PIC 9(06).
007000     05  WS-DEBUG-DATE-FILL      PIC X(34).
007100
007200 LINKAGE SECTION.
007300 01  TEXT-FIELD                     PIC X(40).
007400 01  FIELD-LENGTH                   PIC S9(04) COMP.
007500
007600 PROCEDURE DIVISION USING TEXT-FIELD, FIELD-LENGTH.
007700 000-SANITISE-FIELD.
007800     MOVE ZERO TO L.
007900     IF FIELD-LENGTH > 40 OR FIELD-LENGTH < 1
008000         MOVE 40 TO FIELD-LENGTH.
008100
008200     INSPECT TEXT-FIELD(1:FIELD-LENGTH) TALLYING L
008300         FOR LEADING SPACE.
008400
008500     IF L >= FIELD-LENGTH
008600         GO TO 000-EXIT.
008700
008800     COMPUTE FIRST-CHAR-POS = L + 1.
008900
009000     IF TEXT-FIELD(FIRST-CHAR-POS:1) = "=" OR "+" OR "-" OR "@"
009100         IF TEXT-FIELD(1:1) NOT = QUOTE
009200             MOVE SPACES TO WS-TEMP-TXT
009300             STRING QUOTE DELIMITED SIZE
009400                    TEXT-FIELD(1:FIELD-LENGTH) DELIMITED SIZE
009500                    INTO WS-TEMP-TXT
009600             MOVE WS-TEMP-TXT(1:FIELD-LENGTH) TO TEXT-FIELD(1:FIELD-LENGTH).
009700
009800     IF DEBUG-TRACE-ON
009810         MOVE SPACES TO WS-DEBUG-TRACE
009820         MOVE TEXT-FIELD(1:FIELD-LENGTH) TO WS-DEBUG-TRACE(1:FIELD-LENGTH)
009900         DISPLAY "SANTXT TRACE LEFT/RIGHT: " WS-DEBUG-LEFT "/"
010100                 WS-DEBUG-RIGHT.
010200 000-EXIT.
010300     EXIT.
010400
010500 999-END-SANTXT.
010600     GOBACK.
