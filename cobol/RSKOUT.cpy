000100******************************************************************
000200*    RSKOUT  --  SCORED RISK OUTPUT RECORD                       *
000300*    ALL RSKIN FIELDS (SANITISED), PLUS THE COMPUTED SCORE,      *
000400*    LEVEL AND CLASSIFIED SECURITY DOMAIN.  FIXED LENGTH 182     *
000450*    (180 DATA + 2 RESERVE).                                     *
000500******************************************************************
000600*    011595 JS   ORIGINAL SCORED-RECORD LAYOUT                   *
000700*    060798 AK   ADDED DOMAIN FOR COMPLIANCE MAPPER HAND-OFF     *
000750*    091201 RFM  ADDED 2-BYTE RESERVE AT RECORD END, SHOP NORM   *
000800******************************************************************
000900 01  RISK-SCORED-REC.
001000     05  RISK-ID                     PIC X(06).
001100     05  ASSET                       PIC X(30).
001200     05  THREAT                      PIC X(30).
001300     05  VULNERABILITY               PIC X(30).
001400     05  PROBABILITY                 PIC 9(01).
001500     05  IMPACT                      PIC 9(01).
001600     05  RISK-IN                     PIC 9(02).
001700     05  DECISION                    PIC X(10).
001800     05  RECOMMENDATION              PIC X(40).
001900     05  RISK-SCORE                  PIC 9(02).
002000     05  RISK-LEVEL                  PIC X(08).
002100         88  LEVEL-LOW               VALUE "LOW     ".
002200         88  LEVEL-MEDIUM            VALUE "MEDIUM  ".
002300         88  LEVEL-HIGH              VALUE "HIGH    ".
002400         88  LEVEL-CRITICAL          VALUE "CRITICAL".
002500     05  DOMAIN                      PIC X(20).
002600     05  FILLER                      PIC X(02) VALUE SPACES.
