000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSKSCOR.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/11/92.
000700 DATE-COMPILED. 02/11/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         SHARED UTILITY - COMPUTES THE EBIOS-RM-LITE RISK SCORE
001300*         (PROBABILITY TIMES IMPACT, RANGE 1-25) AND DERIVES THE
001400*         QUALITATIVE RISK LEVEL FROM THE FOUR-BAND SCALE THE
001500*         RISK-OPS COMMITTEE SIGNED OFF ON:
001600*             1- 4  LOW
001700*             5- 9  MEDIUM
001800*            10-16  HIGH
001900*            17-25  CRITICAL
002000*
002100*         CALLED ONCE PER SCENARIO FROM RSKEDIT'S SANITISE-AND-
002200*         SCORE PARAGRAPH, AFTER THE PROBABILITY/IMPACT FIELDS
002300*         HAVE PASSED THE NUMERIC-RANGE EDIT.
002400******************************************************************
002500*    CHANGE LOG
002600*    ----------
002700*    021192 JS   ORIGINAL ROUTINE - LIFTED OUT OF THE DAILY-COST
002800*                PROGRAM'S OWN LINKAGE-RECORD-WITH-SWITCH PATTERN.
002900*    081594 JS   ORIGINAL BAND BREAKS (5/10/17) TIGHTENED TO
003000*                (5/10/17) PER RISK COMMITTEE MEMO 94-03.
003100*    110297 MM   CORRECTED BOUNDARY TEST ON THE HIGH/CRITICAL
003200*                BREAK - WAS TESTING > 16 INCLUSIVE, SHOULD BE
003300*                > 16 I.E. 17 AND UP.
003400*    042399 TGD  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE,
003500*                NO CHANGE REQUIRED, SIGNED OFF PER MEMO 99-014.
003600*    091201 RFM  ADDED DEBUG TRACE UNDER UPSI-0 FOR THE RISK-OPS
003700*                CONVERSION CUTOVER WEEK.
003710*    051309 RFM  DROPPED THE LK- PREFIX ON THE LINKAGE FIELDS -
003720*                THIS SHOP NEVER PREFIXES ITS CALLED-SUBPROGRAM
003730*                PARAMETERS (SEE THE DAILY-COST ROUTINE'S OWN
003740*                CALC-COSTS-REC) - NO LOGIC CHANGE.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
004600     UPSI-0 OFF STATUS IS DEBUG-TRACE-OFF.
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
005400     05  WS-CALL-COUNT           PIC S9(07) COMP VALUE 0.
005500
005600 01  WS-DEBUG-LINE               PIC X(40) VALUE SPACES.
005700 01  WS-DEBUG-LINE-HALVES REDEFINES WS-DEBUG-LINE.
005800     05  WS-DEBUG-LEFT           PIC X(20).
005900     05  WS-DEBUG-RIGHT          PIC X(20).
006000 01  WS-DEBUG-LINE-WORDS REDEFINES WS-DEBUG-LINE.
006100     05  WS-DEBUG-WORD           PIC X(08) OCCURS 5 TIMES.
006200 01  WS-DEBUG-LINE-NUM REDEFINES WS-DEBUG-LINE.
006300     05  WS-DEBUG-NUM            PIC 9(40).
006400
006500 LINKAGE SECTION.
006600 01  RISK-SCORE-PARMS.
006700     05  PROBABILITY             PIC 9(01).
006800     05  IMPACT                  PIC 9(01).
006900     05  RISK-SCORE              PIC 9(02).
007000     05  RISK-LEVEL              PIC X(08).
007100         88  LEVEL-LOW           VALUE "LOW     ".
007200         88  LEVEL-MEDIUM        VALUE "MEDIUM  ".
007300         88  LEVEL-HIGH          VALUE "HIGH    ".
007400         88  LEVEL-CRITICAL      VALUE "CRITICAL".
007500
007600 PROCEDURE DIVISION USING RISK-SCORE-PARMS.
007700 000-CALCULATE-SCORE.
007800     ADD 1 TO WS-CALL-COUNT.
007900
008000     COMPUTE RISK-SCORE =
008100         PROBABILITY * IMPACT.
008200
008300     EVALUATE TRUE
008400         WHEN RISK-SCORE < 5
008500             SET LEVEL-LOW TO TRUE
008600         WHEN RISK-SCORE < 10
008700             SET LEVEL-MEDIUM TO TRUE
008800         WHEN RISK-SCORE < 17
008900             SET LEVEL-HIGH TO TRUE
009000         WHEN OTHER
009100             SET LEVEL-CRITICAL TO TRUE
009200     END-EVALUATE.
009300
009400     IF DEBUG-TRACE-ON
009500         MOVE SPACES TO WS-DEBUG-LINE
009600         MOVE RISK-LEVEL TO WS-DEBUG-LEFT
009700         DISPLAY "RSKSCOR CALL " WS-CALL-COUNT
009800                 " SCORE=" RISK-SCORE " LEVEL=" WS-DEBUG-LEFT.
009900 000-EXIT.
010000     EXIT.
010100
010200 999-END-RSKSCOR.
010300     GOBACK.
