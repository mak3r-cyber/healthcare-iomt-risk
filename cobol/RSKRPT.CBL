000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSKRPT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE THIRD AND LAST STEP OF THE RISK-OPS BATCH
001300*          CYCLE.  IT DOES NOT CARRY ANY DETAIL FORWARD FROM THE
001400*          EARLIER STEPS EXCEPT THE TWO CONTROL-TOTAL TRAILERS -
001500*          IT REREADS THE SCORED-SCENARIO FILE ITSELF TO REBUILD
001600*          THE DASHBOARD, THE HEATMAP, THE DECISION BREAKDOWN AND
001700*          THE TOP-5 TABLE, THE SAME WAY PATLIST ALWAYS REREAD
001800*          THE DAILY FILES INSTEAD OF TRUSTING A CARRIED TOTAL.
001900*
002000*          PRINTS SEVEN SECTIONS TO DDS0001.RSKRPT:
002100*            1 - TITLE BLOCK
002200*            2 - VALIDATION (READ/ACCEPT/REJECT COUNTS, ERROR LIST)
002300*            3 - DASHBOARD (RISK-BAND COUNTS, ASSESSMENT-LEVEL CTS)
002400*            4 - DECISION BREAKDOWN
002500*            5 - TOP-5 RISKS BY SCORE
002600*            6 - 5X5 PROBABILITY/IMPACT HEATMAP
002700*            7 - GAP SUMMARY (FROM THE UNIT-2 TRAILER)
002800*
002900******************************************************************
003000*
003100*          INPUT FILE (SCORED)     -   DDS0001.RSKSCRD
003200*
003300*          INPUT FILE (REJECTS)    -   DDS0001.RSKERR
003400*
003500*          INPUT FILE (UNIT 1 TOT) -   DDS0001.RSKTOTS
003600*
003700*          INPUT FILE (UNIT 2 TOT) -   DDS0001.RSKGTOTS
003800*
003900*          OUTPUT FILE PRODUCED    -   DDS0001.RSKRPT
004000*
004100*          DUMP FILE               -   SYSOUT
004200*
004300******************************************************************
004400*    CHANGE LOG
004500*    ----------
004600*    012388 JS   ORIGINAL PROGRAM - PAGE-HEADER/COLUMN-HEADER/
004700*                PAGINATION SKELETON LIFTED FROM THE PATIENT
004800*                DETAIL LISTING.
004900*    071598 AK   REBUILT AS THE RISK-OPS MANAGEMENT REPORT -
005000*                SEVEN SECTIONS INSTEAD OF THE PATIENT/TREATMENT
005100*                DETAIL LINES, ACCUMULATORS REBUILT BY REREADING
005200*                RSKSCRD RATHER THAN CARRYING A VSAM MASTER.
005300*    042399 TGD  Y2K REVIEW - DATE FIELDS ARE DISPLAY-ONLY ON THE
005400*                TITLE LINE, NO STORED-DATE ARITHMETIC, NO CHANGE
005500*                REQUIRED, SIGNED OFF PER MEMO 99-014.
005600*    091201 RFM  ADDED THE GAP-SUMMARY SECTION ONCE RSKGAP'S
005700*                TRAILER FILE WAS AVAILABLE FOR THIS STEP TO READ.
005800*    030805 CHS  DASHBOARD BAND THRESHOLDS CORRECTED TO MATCH THE
005900*                RISK-OPS COMMITTEE'S OWN SCALE (8-14, NOT 7-14) -
006000*                SCORE OF EXACTLY 7 DELIBERATELY FALLS BETWEEN
006100*                BANDS PER THE COMMITTEE'S OWN WORKING PAPERS.
006200*    112906 KP   TOP-5 SELECTION REWRITTEN AS A SIMPLE FIVE-SLOT
006300*                INSERT/REPLACE TABLE - NO SORT STEP NEEDED FOR
006400*                FIVE ENTRIES.
006410*    051309 RFM  REWORDED THE PRINT-LINE-LAYOUT BANNER BELOW THE
006420*                WS-DEBUG-LINE REDEFINES - WORDING ONLY, NO LOGIC
006430*                CHANGE.
006440*    062214 CHS  TOP-5 EVICTION ON A TIED SCORE WAS KEEPING
006450*                WHICHEVER TIED SLOT HAPPENED TO SIT LOWER IN THE
006460*                TABLE RATHER THAN WHICHEVER SCENARIO WAS READ
006470*                FIRST - ADDED T5-SEQ TO EACH SLOT SO A TIE NOW
006480*                EVICTS THE LATER ARRIVAL, PER THE RISK-OPS
006490*                COMMITTEE'S "EARLIEST SCENARIO WINS A TIE" RULE.
006491*    062214 CHS  DECISION BREAKDOWN WAS BUCKETING ON A FIXED-
006492*                LENGTH PREFIX OF THE DECISION FIELD, SO A
006493*                MALFORMED VALUE LIKE "ACCEPTABLE" WAS MISCOUNTED
006494*                INTO A NAMED BUCKET INSTEAD OF FALLING TO OTHER -
006495*                CHANGED TO AN EXACT, FULL-WIDTH COMPARE.
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
007300     UPSI-0 OFF STATUS IS DEBUG-TRACE-OFF.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT SYSOUT
007700     ASSIGN TO UT-S-SYSOUT
007800       ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT RSKSCRD
008100     ASSIGN TO UT-S-RSKSCRD
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS SCRD-STATUS.
008400
008500     SELECT RSKERR
008600     ASSIGN TO UT-S-RSKERR
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS ERR-STATUS.
008900
009000     SELECT RSKTOTS
009100     ASSIGN TO UT-S-RSKTOTS
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS TOTS-STATUS.
009400
009500     SELECT RSKGTOTS
009600     ASSIGN TO UT-S-RSKGTOTS
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS GTOT-STATUS.
009900
010000     SELECT RSKRPT
010100     ASSIGN TO UT-S-RSKRPT
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS OFCODE.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  SYSOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 130 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SYSOUT-REC.
011300 01  SYSOUT-REC  PIC X(130).
011400
011500 FD  RSKSCRD
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 182 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS RISK-SCORED-REC.
012100 COPY RSKOUT.
012200
012300 FD  RSKERR
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 192 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS RISK-SCENARIO-REC-ERR.
012900 01  RISK-SCENARIO-REC-ERR.
013000     05  ERR-MSG                 PIC X(40).
013100     05  REST-OF-REC             PIC X(152).
013200     05  ERRD-ID-OVERLAY REDEFINES REST-OF-REC.
013300         10  ERRD-RISK-ID        PIC X(06).
013400         10  FILLER              PIC X(146).
013500
013600 FD  RSKTOTS
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 40 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS RISK-EDIT-TOTALS-REC.
014200 COPY RSKTOTS.
014300
014400 FD  RSKGTOTS
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 69 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS GAP-TOTALS-REC.
015000 COPY RSKGTOT.
015100
015200 FD  RSKRPT
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 132 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS RPT-REC.
015800 01  RPT-REC  PIC X(132).
015900
016000 WORKING-STORAGE SECTION.
016100 01  FILE-STATUS-CODES.
016200     05  SCRD-STATUS             PIC X(02).
016300         88  NO-MORE-SCRD    VALUE "10".
016400     05  ERR-STATUS              PIC X(02).
016500         88  NO-MORE-ERRS    VALUE "10".
016600     05  TOTS-STATUS             PIC X(02).
016700         88  NO-MORE-TOTS    VALUE "10".
016800     05  GTOT-STATUS             PIC X(02).
016900         88  NO-MORE-GTOT    VALUE "10".
017000     05  OFCODE                  PIC X(02).
017100         88  CODE-WRITE      VALUE SPACES.
017200
017300 01  WS-CURRENT-DATE             PIC 9(06).
017400 01  WS-CURRENT-DATE-YMD REDEFINES WS-CURRENT-DATE.
017500     05  WS-CURR-YY              PIC 9(02).
017600     05  WS-CURR-MM              PIC 9(02).
017700     05  WS-CURR-DD              PIC 9(02).
017800
017900 01  WS-DEBUG-LINE               PIC X(40) VALUE SPACES.
018000 01  WS-DEBUG-LINE-HALVES REDEFINES WS-DEBUG-LINE.
018100     05  WS-DEBUG-LEFT           PIC X(20).
018200     05  WS-DEBUG-RIGHT          PIC X(20).
018300 01  WS-DEBUG-LINE-WORDS REDEFINES WS-DEBUG-LINE.
018400     05  WS-DEBUG-WORD           PIC X(08) OCCURS 5 TIMES.
018500 01  WS-DEBUG-LINE-NUM REDEFINES WS-DEBUG-LINE.
018600     05  WS-DEBUG-NUM            PIC 9(40).
018700
018800******REPORT PRINT-LINE LAYOUTS - THIS SHOP'S WS-xxx-REC / WRITE
018900******RPT-REC FROM WS-xxx-REC IDIOM, ONE GROUP PER LINE TYPE.
019000 01  WS-TITLE-REC.
019100     05  FILLER                  PIC X(38) VALUE SPACES.
019200     05  FILLER                  PIC X(54) VALUE
019300         "IOMT RISK OPERATIONS - MANAGEMENT REPORT - RSKRPT".
019400     05  FILLER                  PIC X(18) VALUE "RUN DATE: ".
019500     05  TITLE-DATE-O            PIC 99/99/99.
019600     05  FILLER                  PIC X(14) VALUE SPACES.
019700
019800 01  WS-BLANK-LINE.
019900     05  FILLER                  PIC X(132) VALUE SPACES.
020000
020100 01  WS-SECTION-HDR-REC.
020200     05  SECTION-HDR-TEXT        PIC X(60) VALUE SPACES.
020300     05  FILLER                  PIC X(72) VALUE SPACES.
020400
020500 01  WS-VALIDATION-SUMMARY-REC.
020600     05  FILLER                  PIC X(02) VALUE SPACES.
020700     05  FILLER                  PIC X(14) VALUE "RECORDS READ:".
020800     05  VAL-READ-EDIT           PIC ZZZ,ZZ9.
020900     05  FILLER                  PIC X(04) VALUE SPACES.
021000     05  FILLER                  PIC X(10) VALUE "ACCEPTED:".
021100     05  VAL-ACCEPT-EDIT         PIC ZZZ,ZZ9.
021200     05  FILLER                  PIC X(04) VALUE SPACES.
021300     05  FILLER                  PIC X(10) VALUE "REJECTED:".
021400     05  VAL-REJECT-EDIT         PIC ZZZ,ZZ9.
021500     05  FILLER                  PIC X(04) VALUE SPACES.
021600     05  FILLER                  PIC X(14) VALUE "RECALCULATED:".
021700     05  VAL-RECALC-EDIT         PIC ZZZ,ZZ9.
021800     05  FILLER                  PIC X(53) VALUE SPACES.
021900
022000 01  WS-ERR-DETAIL-REC.
022100     05  FILLER                  PIC X(04) VALUE SPACES.
022200     05  ERRD-ID-O               PIC X(06).
022300     05  FILLER                  PIC X(04) VALUE SPACES.
022400     05  ERRD-REASON-O           PIC X(40).
022500     05  FILLER                  PIC X(78) VALUE SPACES.
022600
022700 01  WS-DASHBOARD-REC.
022800     05  FILLER                  PIC X(04) VALUE SPACES.
022900     05  DASH-LABEL              PIC X(30) VALUE SPACES.
023000     05  DASH-COUNT-EDIT         PIC ZZZ,ZZ9.
023100     05  FILLER                  PIC X(91) VALUE SPACES.
023200
023300 01  WS-DECISION-REC.
023400     05  FILLER                  PIC X(04) VALUE SPACES.
023500     05  DEC-LABEL               PIC X(12) VALUE SPACES.
023600     05  FILLER                  PIC X(04) VALUE SPACES.
023700     05  DEC-COUNT-EDIT          PIC ZZZ,ZZ9.
023800     05  FILLER                  PIC X(105) VALUE SPACES.
023900
024000 01  WS-TOP5-HDR-REC.
024100     05  FILLER                  PIC X(02) VALUE SPACES.
024200     05  FILLER                  PIC X(05) VALUE "RANK ".
024300     05  FILLER                  PIC X(08) VALUE "RISK ID".
024400     05  FILLER                  PIC X(04) VALUE SPACES.
024500     05  FILLER                  PIC X(30) VALUE "ASSET".
024600     05  FILLER                  PIC X(06) VALUE "SCORE".
024700     05  FILLER                  PIC X(04) VALUE SPACES.
024800     05  FILLER                  PIC X(08) VALUE "LEVEL".
024900     05  FILLER                  PIC X(65) VALUE SPACES.
025000
025100 01  WS-TOP5-DETAIL-REC.
025200     05  FILLER                  PIC X(02) VALUE SPACES.
025300     05  T5-RANK-O               PIC 9.
025400     05  FILLER                  PIC X(04) VALUE SPACES.
025500     05  T5-ID-O                 PIC X(06).
025600     05  FILLER                  PIC X(06) VALUE SPACES.
025700     05  T5-ASSET-O              PIC X(30).
025800     05  FILLER                  PIC X(02) VALUE SPACES.
025900     05  T5-SCORE-O              PIC Z9.
026000     05  FILLER                  PIC X(06) VALUE SPACES.
026100     05  T5-LEVEL-O              PIC X(08).
026200     05  FILLER                  PIC X(67) VALUE SPACES.
026300
026400 01  WS-HEATMAP-HDR-REC.
026500     05  FILLER                  PIC X(06) VALUE SPACES.
026600     05  FILLER                  PIC X(50) VALUE
026700         "IMPACT ->    1     2     3     4     5".
026800     05  FILLER                  PIC X(76) VALUE SPACES.
026900
027000 01  WS-HEATMAP-ROW-REC.
027100     05  FILLER                  PIC X(02) VALUE SPACES.
027200     05  HEAT-ROW-LABEL-O        PIC X(02) VALUE SPACES.
027300     05  FILLER                  PIC X(02) VALUE SPACES.
027400     05  HEAT-CELL-GRP OCCURS 5 TIMES.
027500         10  HEAT-CELL-O         PIC ZZ9.
027600         10  FILLER              PIC X(03) VALUE SPACES.
027700     05  FILLER                  PIC X(96) VALUE SPACES.
027800
027900 01  WS-GAP-SUMMARY-REC.
028000     05  FILLER                  PIC X(04) VALUE SPACES.
028100     05  GAPS-FRAMEWORK-O        PIC X(10) VALUE SPACES.
028200     05  FILLER                  PIC X(02) VALUE SPACES.
028300     05  FILLER                  PIC X(12) VALUE "RECOMMENDED:".
028400     05  GAPS-RECOMM-O           PIC ZZZ,ZZ9.
028500     05  FILLER                  PIC X(03) VALUE SPACES.
028600     05  FILLER                  PIC X(12) VALUE "IMPLEMENTED:".
028700     05  GAPS-IMPL-O             PIC ZZZ,ZZ9.
028800     05  FILLER                  PIC X(03) VALUE SPACES.
028900     05  FILLER                  PIC X(08) VALUE "MISSING:".
029000     05  GAPS-MISS-O             PIC ZZZ,ZZ9.
029100     05  FILLER                  PIC X(56) VALUE SPACES.
029200
029300******HEATMAP AND TOP-5 WORK TABLES.
029400 01  WS-HEATMAP-TABLE.
029500     05  WS-HEAT-ROW OCCURS 5 TIMES INDEXED BY WS-HEAT-P.
029600         10  WS-HEAT-CELL        PIC 9(05) COMP
029700                                 OCCURS 5 TIMES
029800                                 INDEXED BY WS-HEAT-I.
029900
030000 01  WS-TOP5-TABLE.
030100     05  WS-TOP5-ENTRY OCCURS 5 TIMES INDEXED BY WS-TOP5-IDX.
030200         10  T5-RISK-ID          PIC X(06).
030300         10  T5-ASSET            PIC X(30).
030400         10  T5-SCORE            PIC 9(02) COMP.
030500         10  T5-LEVEL            PIC X(08).
030550         10  T5-SEQ              PIC 9(07) COMP.
030600         10  WS-TOP5-USED        PIC X(01) VALUE "N".
030700
030800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
030900     05  WS-LINES                PIC 9(03) COMP VALUE 0.
031000     05  WS-PAGES                PIC 9(03) COMP VALUE 1.
031100     05  WS-TOP5-COUNT           PIC 9(01) COMP VALUE 0.
031200     05  WS-TOP5-MIN-SCORE       PIC 9(02) COMP VALUE 0.
031250     05  WS-TOP5-MIN-SEQ         PIC 9(07) COMP VALUE 0.
031300     05  WS-TOP5-MIN-IDX         PIC 9(01) COMP VALUE 0.
031400     05  WS-TOP5-MAX-SCORE       PIC S9(03) COMP VALUE -1.
031500     05  WS-TOP5-MAX-IDX         PIC 9(01) COMP VALUE 0.
031600     05  WS-RANK                 PIC 9(01) COMP VALUE 0.
031650     05  HEAT-ROW-PROB           PIC 9(01) COMP VALUE 0.
031700     05  WS-LEVEL-LOW-CNT        PIC 9(07) COMP VALUE 0.
031800     05  WS-LEVEL-MEDIUM-CNT     PIC 9(07) COMP VALUE 0.
031900     05  WS-LEVEL-HIGH-CNT       PIC 9(07) COMP VALUE 0.
032000     05  WS-LEVEL-CRITICAL-CNT   PIC 9(07) COMP VALUE 0.
032100     05  WS-DASH-CRITICAL        PIC 9(07) COMP VALUE 0.
032200     05  WS-DASH-MEDHIGH         PIC 9(07) COMP VALUE 0.
032300     05  WS-DASH-LOW             PIC 9(07) COMP VALUE 0.
032400     05  WS-DEC-AVOID            PIC 9(07) COMP VALUE 0.
032500     05  WS-DEC-REDUCE           PIC 9(07) COMP VALUE 0.
032600     05  WS-DEC-TRANSFER         PIC 9(07) COMP VALUE 0.
032700     05  WS-DEC-ACCEPT           PIC 9(07) COMP VALUE 0.
032800     05  WS-DEC-OTHER            PIC 9(07) COMP VALUE 0.
032900     05  WS-TOTAL-SCANNED        PIC 9(07) COMP VALUE 0.
033000
033100 01  WS-DECISION-WORK            PIC X(10).
033200
033300 01  FLAGS-AND-SWITCHES.
033400     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
033500         88  NO-MORE-DATA VALUE "N".
033600
033700 COPY RSKABND.
033800
033900 PROCEDURE DIVISION.
034000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034100     PERFORM 100-MAINLINE THRU 100-EXIT
034200             UNTIL NO-MORE-DATA.
034300     PERFORM 999-CLEANUP THRU 999-EXIT.
034400     MOVE +0 TO RETURN-CODE.
034500     GOBACK.
034600
034700 000-HOUSEKEEPING.
034800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
034900     DISPLAY "******** BEGIN JOB RSKRPT ********".
035000     ACCEPT WS-CURRENT-DATE FROM DATE.
035100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-HEATMAP-TABLE,
035200                WS-TOP5-TABLE.
035300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
035400
035500     READ RSKTOTS INTO RISK-EDIT-TOTALS-REC
035600         AT END MOVE "10" TO TOTS-STATUS
035700     END-READ.
035800     IF NO-MORE-TOTS
035900         MOVE "MISSING UNIT 1 CONTROL TOTAL TRAILER"
036000             TO ABEND-REASON
036100         GO TO 1000-ABEND-RTN.
036200
036300     READ RSKGTOTS INTO GAP-TOTALS-REC
036400         AT END MOVE "10" TO GTOT-STATUS
036500     END-READ.
036600     IF NO-MORE-GTOT
036700         MOVE "MISSING UNIT 2 CONTROL TOTAL TRAILER"
036800             TO ABEND-REASON
036900         GO TO 1000-ABEND-RTN.
037000
037100     PERFORM 900-READ-RSKSCRD THRU 900-EXIT.
037200     IF NO-MORE-DATA
037300         MOVE "EMPTY SCORED-SCENARIO FILE" TO ABEND-REASON
037400         GO TO 1000-ABEND-RTN.
037500 000-EXIT.
037600     EXIT.
037700
037800 100-MAINLINE.
037900     MOVE "100-MAINLINE" TO PARA-NAME.
038000     PERFORM 200-ACCUMULATE THRU 200-EXIT.
038100     PERFORM 900-READ-RSKSCRD THRU 900-EXIT.
038200 100-EXIT.
038300     EXIT.
038400
038500 200-ACCUMULATE.
038600     MOVE "200-ACCUMULATE" TO PARA-NAME.
038650     IF DEBUG-TRACE-ON
038660         MOVE RISK-ID OF RISK-SCORED-REC TO WS-DEBUG-LEFT
038670         MOVE RISK-LEVEL OF RISK-SCORED-REC TO WS-DEBUG-RIGHT
038680         DISPLAY "RSKRPT REREAD: " WS-DEBUG-LEFT "/" WS-DEBUG-RIGHT.
038700     ADD 1 TO WS-TOTAL-SCANNED.
038800     PERFORM 210-BUMP-LEVEL-COUNT THRU 210-EXIT.
038900     PERFORM 220-BUMP-DASHBOARD-BAND THRU 220-EXIT.
039000     PERFORM 230-BUMP-HEATMAP THRU 230-EXIT.
039100     PERFORM 240-BUMP-DECISION THRU 240-EXIT.
039200     PERFORM 250-CHECK-TOP5 THRU 250-EXIT.
039300 200-EXIT.
039400     EXIT.
039500
039600 210-BUMP-LEVEL-COUNT.
039700     EVALUATE RISK-LEVEL OF RISK-SCORED-REC
039800         WHEN "LOW     "
039900             ADD 1 TO WS-LEVEL-LOW-CNT
040000         WHEN "MEDIUM  "
040100             ADD 1 TO WS-LEVEL-MEDIUM-CNT
040200         WHEN "HIGH    "
040300             ADD 1 TO WS-LEVEL-HIGH-CNT
040400         WHEN "CRITICAL"
040500             ADD 1 TO WS-LEVEL-CRITICAL-CNT
040600     END-EVALUATE.
040700 210-EXIT.
040800     EXIT.
040900
041000 220-BUMP-DASHBOARD-BAND.
041100     EVALUATE TRUE
041200         WHEN RISK-SCORE OF RISK-SCORED-REC >= 15
041300             ADD 1 TO WS-DASH-CRITICAL
041400         WHEN RISK-SCORE OF RISK-SCORED-REC <= 6
041500             ADD 1 TO WS-DASH-LOW
041600         WHEN RISK-SCORE OF RISK-SCORED-REC = 7
041700             CONTINUE
041800         WHEN RISK-SCORE OF RISK-SCORED-REC >= 8
041900             ADD 1 TO WS-DASH-MEDHIGH
042000     END-EVALUATE.
042100 220-EXIT.
042200     EXIT.
042300
042400 230-BUMP-HEATMAP.
042500     SET WS-HEAT-P TO PROBABILITY OF RISK-SCORED-REC.
042600     SET WS-HEAT-I TO IMPACT OF RISK-SCORED-REC.
042700     ADD 1 TO WS-HEAT-CELL (WS-HEAT-P, WS-HEAT-I).
042800 230-EXIT.
042900     EXIT.
043000
043100 240-BUMP-DECISION.
043200     MOVE SPACES TO WS-DECISION-WORK.
043300     MOVE DECISION OF RISK-SCORED-REC TO WS-DECISION-WORK.
043400     INSPECT WS-DECISION-WORK
043500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
043600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043700     EVALUATE WS-DECISION-WORK
043800         WHEN "AVOID     "
043900             ADD 1 TO WS-DEC-AVOID
044000         WHEN "REDUCE    "
044100             ADD 1 TO WS-DEC-REDUCE
044200         WHEN "TRANSFER  "
044300             ADD 1 TO WS-DEC-TRANSFER
044400         WHEN "ACCEPT    "
044500             ADD 1 TO WS-DEC-ACCEPT
044600         WHEN OTHER
044700             ADD 1 TO WS-DEC-OTHER
044800     END-EVALUATE.
044900 240-EXIT.
045000     EXIT.
045100
045200 250-CHECK-TOP5.
045300     IF WS-TOP5-COUNT < 5
045400         ADD 1 TO WS-TOP5-COUNT
045500         SET WS-TOP5-IDX TO WS-TOP5-COUNT
045600         PERFORM 255-STORE-TOP5 THRU 255-EXIT
045700     ELSE
045800         PERFORM 260-FIND-TOP5-MIN THRU 260-EXIT
045900         IF RISK-SCORE OF RISK-SCORED-REC > WS-TOP5-MIN-SCORE
046000             SET WS-TOP5-IDX TO WS-TOP5-MIN-IDX
046100             PERFORM 255-STORE-TOP5 THRU 255-EXIT.
046200 250-EXIT.
046300     EXIT.
046400
046500 255-STORE-TOP5.
046600     MOVE RISK-ID OF RISK-SCORED-REC  TO T5-RISK-ID (WS-TOP5-IDX).
046700     MOVE ASSET OF RISK-SCORED-REC    TO T5-ASSET (WS-TOP5-IDX).
046800     MOVE RISK-SCORE OF RISK-SCORED-REC
046900                                      TO T5-SCORE (WS-TOP5-IDX).
047000     MOVE RISK-LEVEL OF RISK-SCORED-REC
047100                                      TO T5-LEVEL (WS-TOP5-IDX).
047150     MOVE WS-TOTAL-SCANNED            TO T5-SEQ (WS-TOP5-IDX).
047200 255-EXIT.
047300     EXIT.
047400
047500 260-FIND-TOP5-MIN.
047600     MOVE 99 TO WS-TOP5-MIN-SCORE.
047650     MOVE 0  TO WS-TOP5-MIN-SEQ.
047700     PERFORM 265-SCAN-MIN-ONE THRU 265-EXIT
047800             VARYING WS-TOP5-IDX FROM 1 BY 1
047900             UNTIL WS-TOP5-IDX > 5.
048000 260-EXIT.
048100     EXIT.
048200
048300 265-SCAN-MIN-ONE.
048350*    ON A TIED SCORE THE SLOT WITH THE LATER ARRIVAL (HIGHER
048360*    T5-SEQ) IS PREFERRED AS THE EVICTION CANDIDATE, SO THE
048370*    EARLIEST-READ RECORD ON A TIE IS NEVER THE ONE BUMPED.
048400     IF T5-SCORE (WS-TOP5-IDX) < WS-TOP5-MIN-SCORE
048500         MOVE T5-SCORE (WS-TOP5-IDX) TO WS-TOP5-MIN-SCORE
048550         MOVE T5-SEQ (WS-TOP5-IDX)   TO WS-TOP5-MIN-SEQ
048600         SET WS-TOP5-MIN-IDX TO WS-TOP5-IDX
048650     ELSE
048660         IF T5-SCORE (WS-TOP5-IDX) = WS-TOP5-MIN-SCORE
048670             AND T5-SEQ (WS-TOP5-IDX) > WS-TOP5-MIN-SEQ
048680             MOVE T5-SEQ (WS-TOP5-IDX) TO WS-TOP5-MIN-SEQ
048690             SET WS-TOP5-MIN-IDX TO WS-TOP5-IDX.
048700 265-EXIT.
048800     EXIT.
048900
049000 600-PAGE-BREAK.
049100     WRITE RPT-REC FROM WS-BLANK-LINE.
049300     ADD 1 TO WS-PAGES.
049400     PERFORM 610-PRINT-TITLE THRU 610-EXIT.
049500     MOVE 2 TO WS-LINES.
049600 600-EXIT.
049700     EXIT.
049800
049900 605-CHECK-PAGINATION.
050000     IF WS-LINES > 52
050100         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
050200 605-EXIT.
050300     EXIT.
050400
050500 610-PRINT-TITLE.
050600     MOVE "610-PRINT-TITLE" TO PARA-NAME.
050700     MOVE WS-CURR-MM TO TITLE-DATE-O (1:2).
050800     MOVE WS-CURR-DD TO TITLE-DATE-O (4:2).
050900     MOVE WS-CURR-YY TO TITLE-DATE-O (7:2).
051000     WRITE RPT-REC FROM WS-TITLE-REC
051100         AFTER ADVANCING TOP-OF-FORM.
051200     WRITE RPT-REC FROM WS-BLANK-LINE.
051300     ADD 2 TO WS-LINES.
051400 610-EXIT.
051500     EXIT.
051600
051700 620-PRINT-VALIDATION.
051800     MOVE "620-PRINT-VALIDATION" TO PARA-NAME.
051900     MOVE "** VALIDATION **" TO SECTION-HDR-TEXT.
052000     WRITE RPT-REC FROM WS-SECTION-HDR-REC.
052100     MOVE TOT-RECORDS-READ OF RISK-EDIT-TOTALS-REC TO VAL-READ-EDIT.
052200     MOVE TOT-RECORDS-VALID OF RISK-EDIT-TOTALS-REC
052250         TO VAL-ACCEPT-EDIT.
052300     MOVE TOT-RECORDS-REJECTED OF RISK-EDIT-TOTALS-REC
052350         TO VAL-REJECT-EDIT.
052400     MOVE TOT-RECORDS-RECALC OF RISK-EDIT-TOTALS-REC
052450         TO VAL-RECALC-EDIT.
052500     WRITE RPT-REC FROM WS-VALIDATION-SUMMARY-REC.
052600     ADD 2 TO WS-LINES.
052700
052800     PERFORM 805-OPEN-RSKERR THRU 805-EXIT.
052900     PERFORM 625-READ-RSKERR THRU 625-EXIT.
053000 625-PRINT-LOOP.
053100     IF NO-MORE-ERRS
053200         GO TO 625-DONE.
053300     PERFORM 605-CHECK-PAGINATION THRU 605-EXIT.
053400     MOVE ERRD-RISK-ID TO ERRD-ID-O.
053500     MOVE ERR-MSG      TO ERRD-REASON-O.
053600     WRITE RPT-REC FROM WS-ERR-DETAIL-REC.
053700     ADD 1 TO WS-LINES.
053800     PERFORM 625-READ-RSKERR THRU 625-EXIT.
053900     GO TO 625-PRINT-LOOP.
054000 625-DONE.
054100     WRITE RPT-REC FROM WS-BLANK-LINE.
054200     ADD 1 TO WS-LINES.
054300     CLOSE RSKERR.
054400 620-EXIT.
054500     EXIT.
054600
054700 625-READ-RSKERR.
054800     READ RSKERR INTO RISK-SCENARIO-REC-ERR
054900         AT END MOVE "10" TO ERR-STATUS
055000         GO TO 625-EXIT
055100     END-READ.
055200 625-EXIT.
055300     EXIT.
055400
055500 630-PRINT-DASHBOARD.
055600     MOVE "630-PRINT-DASHBOARD" TO PARA-NAME.
055700     PERFORM 605-CHECK-PAGINATION THRU 605-EXIT.
055800     MOVE "** DASHBOARD **" TO SECTION-HDR-TEXT.
055900     WRITE RPT-REC FROM WS-SECTION-HDR-REC.
056000     ADD 1 TO WS-LINES.
056100
056200     MOVE "TOTAL RISKS SCANNED" TO DASH-LABEL.
056300     MOVE WS-TOTAL-SCANNED TO DASH-COUNT-EDIT.
056400     WRITE RPT-REC FROM WS-DASHBOARD-REC.
056500     MOVE "CRITICAL (SCORE >= 15)" TO DASH-LABEL.
056600     MOVE WS-DASH-CRITICAL TO DASH-COUNT-EDIT.
056700     WRITE RPT-REC FROM WS-DASHBOARD-REC.
056800     MOVE "MEDIUM/HIGH (SCORE 8-14)" TO DASH-LABEL.
056900     MOVE WS-DASH-MEDHIGH TO DASH-COUNT-EDIT.
057000     WRITE RPT-REC FROM WS-DASHBOARD-REC.
057100     MOVE "LOW (SCORE <= 6)" TO DASH-LABEL.
057200     MOVE WS-DASH-LOW TO DASH-COUNT-EDIT.
057300     WRITE RPT-REC FROM WS-DASHBOARD-REC.
057400     ADD 4 TO WS-LINES.
057500
057600     MOVE "ASSESSMENT LEVEL - LOW" TO DASH-LABEL.
057700     MOVE WS-LEVEL-LOW-CNT TO DASH-COUNT-EDIT.
057800     WRITE RPT-REC FROM WS-DASHBOARD-REC.
057900     MOVE "ASSESSMENT LEVEL - MEDIUM" TO DASH-LABEL.
058000     MOVE WS-LEVEL-MEDIUM-CNT TO DASH-COUNT-EDIT.
058100     WRITE RPT-REC FROM WS-DASHBOARD-REC.
058200     MOVE "ASSESSMENT LEVEL - HIGH" TO DASH-LABEL.
058300     MOVE WS-LEVEL-HIGH-CNT TO DASH-COUNT-EDIT.
058400     WRITE RPT-REC FROM WS-DASHBOARD-REC.
058500     MOVE "ASSESSMENT LEVEL - CRITICAL" TO DASH-LABEL.
058600     MOVE WS-LEVEL-CRITICAL-CNT TO DASH-COUNT-EDIT.
058700     WRITE RPT-REC FROM WS-DASHBOARD-REC.
058800     ADD 4 TO WS-LINES.
058900     WRITE RPT-REC FROM WS-BLANK-LINE.
059000     ADD 1 TO WS-LINES.
059100 630-EXIT.
059200     EXIT.
059300
059400 640-PRINT-DECISION.
059500     MOVE "640-PRINT-DECISION" TO PARA-NAME.
059600     PERFORM 605-CHECK-PAGINATION THRU 605-EXIT.
059700     MOVE "** DECISION BREAKDOWN **" TO SECTION-HDR-TEXT.
059800     WRITE RPT-REC FROM WS-SECTION-HDR-REC.
059900     ADD 1 TO WS-LINES.
060000
060100     MOVE "AVOID" TO DEC-LABEL.
060200     MOVE WS-DEC-AVOID TO DEC-COUNT-EDIT.
060300     WRITE RPT-REC FROM WS-DECISION-REC.
060400     MOVE "REDUCE" TO DEC-LABEL.
060500     MOVE WS-DEC-REDUCE TO DEC-COUNT-EDIT.
060600     WRITE RPT-REC FROM WS-DECISION-REC.
060700     MOVE "TRANSFER" TO DEC-LABEL.
060800     MOVE WS-DEC-TRANSFER TO DEC-COUNT-EDIT.
060900     WRITE RPT-REC FROM WS-DECISION-REC.
061000     MOVE "ACCEPT" TO DEC-LABEL.
061100     MOVE WS-DEC-ACCEPT TO DEC-COUNT-EDIT.
061200     WRITE RPT-REC FROM WS-DECISION-REC.
061300     MOVE "OTHER" TO DEC-LABEL.
061400     MOVE WS-DEC-OTHER TO DEC-COUNT-EDIT.
061500     WRITE RPT-REC FROM WS-DECISION-REC.
061600     ADD 5 TO WS-LINES.
061700     WRITE RPT-REC FROM WS-BLANK-LINE.
061800     ADD 1 TO WS-LINES.
061900 640-EXIT.
062000     EXIT.
062100
062200 650-PRINT-TOP5.
062300     MOVE "650-PRINT-TOP5" TO PARA-NAME.
062400     PERFORM 605-CHECK-PAGINATION THRU 605-EXIT.
062500     MOVE "** TOP 5 RISKS **" TO SECTION-HDR-TEXT.
062600     WRITE RPT-REC FROM WS-SECTION-HDR-REC.
062700     WRITE RPT-REC FROM WS-TOP5-HDR-REC.
062800     ADD 2 TO WS-LINES.
062900
063000     PERFORM 655-PRINT-ONE-TOP5 THRU 655-EXIT
063100             VARYING WS-RANK FROM 1 BY 1
063200             UNTIL WS-RANK > 5 OR WS-RANK > WS-TOP5-COUNT.
063300     WRITE RPT-REC FROM WS-BLANK-LINE.
063400     ADD 1 TO WS-LINES.
063500 650-EXIT.
063600     EXIT.
063700
063800 655-PRINT-ONE-TOP5.
063900     MOVE -1 TO WS-TOP5-MAX-SCORE.
064000     MOVE 0 TO WS-TOP5-MAX-IDX.
064100     PERFORM 656-SCAN-MAX-ONE THRU 656-EXIT
064200             VARYING WS-TOP5-IDX FROM 1 BY 1
064300             UNTIL WS-TOP5-IDX > WS-TOP5-COUNT.
064400     SET WS-TOP5-IDX TO WS-TOP5-MAX-IDX.
064500     MOVE WS-RANK             TO T5-RANK-O.
064600     MOVE T5-RISK-ID (WS-TOP5-IDX)  TO T5-ID-O.
064700     MOVE T5-ASSET (WS-TOP5-IDX)    TO T5-ASSET-O.
064800     MOVE T5-SCORE (WS-TOP5-IDX)    TO T5-SCORE-O.
064900     MOVE T5-LEVEL (WS-TOP5-IDX)    TO T5-LEVEL-O.
065000     WRITE RPT-REC FROM WS-TOP5-DETAIL-REC.
065100     ADD 1 TO WS-LINES.
065200     MOVE "Y" TO WS-TOP5-USED (WS-TOP5-IDX).
065300 655-EXIT.
065400     EXIT.
065500
065600 656-SCAN-MAX-ONE.
065700     IF WS-TOP5-USED (WS-TOP5-IDX) = "N"
065800     AND T5-SCORE (WS-TOP5-IDX) > WS-TOP5-MAX-SCORE
065900         MOVE T5-SCORE (WS-TOP5-IDX) TO WS-TOP5-MAX-SCORE
066000         SET WS-TOP5-MAX-IDX TO WS-TOP5-IDX.
066100 656-EXIT.
066200     EXIT.
066300
066400 660-PRINT-HEATMAP.
066500     MOVE "660-PRINT-HEATMAP" TO PARA-NAME.
066600     PERFORM 605-CHECK-PAGINATION THRU 605-EXIT.
066700     MOVE "** 5X5 PROBABILITY / IMPACT HEATMAP **"
066800         TO SECTION-HDR-TEXT.
066900     WRITE RPT-REC FROM WS-SECTION-HDR-REC.
067000     WRITE RPT-REC FROM WS-HEATMAP-HDR-REC.
067100     ADD 2 TO WS-LINES.
067200
067300     PERFORM 665-PRINT-HEAT-ROW THRU 665-EXIT
067500             VARYING WS-RANK FROM 1 BY 1 UNTIL WS-RANK > 5.
067600     WRITE RPT-REC FROM WS-BLANK-LINE.
067700     ADD 1 TO WS-LINES.
067800 660-EXIT.
067900     EXIT.
068000
068100 665-PRINT-HEAT-ROW.
068200     COMPUTE HEAT-ROW-PROB = 6 - WS-RANK.
068300     SET WS-HEAT-P TO HEAT-ROW-PROB.
068400     MOVE "P" TO HEAT-ROW-LABEL-O (1:1).
068500     MOVE HEAT-ROW-PROB TO HEAT-ROW-LABEL-O (2:1).
068600     PERFORM 668-MOVE-HEAT-CELL THRU 668-EXIT
068700             VARYING WS-HEAT-I FROM 1 BY 1 UNTIL WS-HEAT-I > 5.
068800     WRITE RPT-REC FROM WS-HEATMAP-ROW-REC.
068900     ADD 1 TO WS-LINES.
069000 665-EXIT.
069100     EXIT.
069200
069300 668-MOVE-HEAT-CELL.
069400     IF WS-HEAT-CELL (WS-HEAT-P, WS-HEAT-I) = 0
069500         MOVE SPACES TO HEAT-CELL-O (WS-HEAT-I)
069600     ELSE
069700         MOVE WS-HEAT-CELL (WS-HEAT-P, WS-HEAT-I)
069800             TO HEAT-CELL-O (WS-HEAT-I).
069900 668-EXIT.
070000     EXIT.
070100
070200 670-PRINT-GAP-SUMMARY.
070300     MOVE "670-PRINT-GAP-SUMMARY" TO PARA-NAME.
070400     PERFORM 605-CHECK-PAGINATION THRU 605-EXIT.
070500     MOVE "** GAP SUMMARY **" TO SECTION-HDR-TEXT.
070600     WRITE RPT-REC FROM WS-SECTION-HDR-REC.
070700     ADD 1 TO WS-LINES.
070800
070900     MOVE "ISO27001" TO GAPS-FRAMEWORK-O.
071000     MOVE GT-ISO-RECOMMENDED TO GAPS-RECOMM-O.
071100     MOVE GT-ISO-IMPLEMENTED TO GAPS-IMPL-O.
071200     MOVE GT-ISO-MISSING TO GAPS-MISS-O.
071300     WRITE RPT-REC FROM WS-GAP-SUMMARY-REC.
071400     MOVE "HIPAA" TO GAPS-FRAMEWORK-O.
071500     MOVE GT-HIPAA-RECOMMENDED TO GAPS-RECOMM-O.
071600     MOVE GT-HIPAA-IMPLEMENTED TO GAPS-IMPL-O.
071700     MOVE GT-HIPAA-MISSING TO GAPS-MISS-O.
071800     WRITE RPT-REC FROM WS-GAP-SUMMARY-REC.
071900     MOVE "GDPR" TO GAPS-FRAMEWORK-O.
072000     MOVE GT-GDPR-RECOMMENDED TO GAPS-RECOMM-O.
072100     MOVE GT-GDPR-IMPLEMENTED TO GAPS-IMPL-O.
072200     MOVE GT-GDPR-MISSING TO GAPS-MISS-O.
072300     WRITE RPT-REC FROM WS-GAP-SUMMARY-REC.
072400     ADD 3 TO WS-LINES.
072500 670-EXIT.
072600     EXIT.
072700
072800 800-OPEN-FILES.
072900     MOVE "800-OPEN-FILES" TO PARA-NAME.
073000     OPEN INPUT RSKSCRD, RSKTOTS, RSKGTOTS.
073100     OPEN OUTPUT RSKRPT, SYSOUT.
073200 800-EXIT.
073300     EXIT.
073400
073500 805-OPEN-RSKERR.
073600     OPEN INPUT RSKERR.
073700 805-EXIT.
073800     EXIT.
073900
074000 850-CLOSE-FILES.
074100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
074200     CLOSE RSKSCRD, RSKTOTS, RSKGTOTS, RSKRPT, SYSOUT.
074300 850-EXIT.
074400     EXIT.
074500
074600 900-READ-RSKSCRD.
074700     READ RSKSCRD INTO RISK-SCORED-REC
074800         AT END MOVE "N" TO MORE-DATA-SW
074900         GO TO 900-EXIT
075000     END-READ.
075100 900-EXIT.
075200     EXIT.
075300
075400 999-CLEANUP.
075500     MOVE "999-CLEANUP" TO PARA-NAME.
075600     PERFORM 610-PRINT-TITLE THRU 610-EXIT.
075700     PERFORM 620-PRINT-VALIDATION THRU 620-EXIT.
075800     PERFORM 630-PRINT-DASHBOARD THRU 630-EXIT.
075900     PERFORM 640-PRINT-DECISION THRU 640-EXIT.
076000     PERFORM 650-PRINT-TOP5 THRU 650-EXIT.
076100     PERFORM 660-PRINT-HEATMAP THRU 660-EXIT.
076200     PERFORM 670-PRINT-GAP-SUMMARY THRU 670-EXIT.
076300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
076400     DISPLAY "******** NORMAL END OF JOB RSKRPT ********".
076500 999-EXIT.
076600     EXIT.
076700
076800 1000-ABEND-RTN.
076900     WRITE SYSOUT-REC FROM ABEND-REC.
077000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
077100     DISPLAY "*** ABNORMAL END OF JOB - RSKRPT ***" UPON CONSOLE.
077200     DIVIDE ZERO-VAL INTO ONE-VAL.
