000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSKGAP.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/90.
000700 DATE-COMPILED. 01/01/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM LOADS THE FACILITY'S TABLE OF CONTROLS
001300*          ALREADY IMPLEMENTED (ONE RECORD PER CONTROL, TAGGED
001400*          BY FRAMEWORK) AND COMPARES IT AGAINST THE RECOMMENDED-
001500*          CONTROL TABLE FOR EACH SCORED SCENARIO'S SECURITY
001600*          DOMAIN, WRITING ONE GAP-ANALYSIS RECORD PER RECOMMENDED
001700*          CONTROL SHOWING WHETHER IT IS IMPLEMENTED OR MISSING.
001800*
001900*          THE RECOMMENDED-CONTROL TABLE ITSELF (RSKMAP) IS A
002000*          FIXED CODE TABLE SET UP THE SAME WAY THE WARD/DIAG
002100*          CODE TABLES ALWAYS HAVE BEEN ON THIS SHOP'S JOBS.
002200*
002300******************************************************************
002400*
002500*          INPUT FILE (SCORED)     -   DDS0001.RSKSCRD
002600*
002700*          INPUT FILE (CONTROLS)   -   DDS0001.RSKCTLS
002800*
002900*          OUTPUT FILE PRODUCED    -   DDS0001.RSKGAPO
003000*
003100*          TOTALS IN FROM STEP 1   -   DDS0001.RSKTOTS
003200*
003300*          TOTALS CARRIED FORWARD  -   DDS0001.RSKGTOTS
003400*
003500*          DUMP FILE               -   SYSOUT
003600*
003700******************************************************************
003800*    CHANGE LOG
003900*    ----------
004000*    010190 JS   ORIGINAL PROGRAM - TABLE-LOAD-AND-CROSS-
004100*                REFERENCE SKELETON LIFTED FROM THE TREATMENT
004200*                CHARGE-RECONCILIATION STEP.
004300*    060798 AK   REBUILT AS THE COMPLIANCE GAP-ANALYSIS STEP -
004400*                LOADS RSKCTLS INTO A TABLE INSTEAD OF A VSAM
004500*                MASTER, CROSS-REFERENCES AGAINST RSKMAP.
004600*    091201 RFM  ADDED PER-FRAMEWORK TOTALS TO RSKGTOTS TRAILER
004700*                FOR THE REPORT STEP'S GAP SUMMARY SECTION.
004800*    042399 TGD  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM'S
004900*                CONTROL LOGIC, NO CHANGE REQUIRED, SIGNED OFF
005000*                PER MEMO 99-014.
005100*    030805 CHS  CASE-FOLD THE IMPLEMENTED-CONTROL TABLE AT LOAD
005200*                TIME INSTEAD OF AT COMPARE TIME - ONE INSPECT
005300*                PER RECORD LOADED INSTEAD OF PER COMPARISON.
005400*    112906 KP   SKIP BLANK CONTROL-ID RECORDS ON LOAD PER
005500*                DATA-QUALITY FINDING FROM THE FACILITY SURVEY.
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
006400     UPSI-0 OFF STATUS IS DEBUG-TRACE-OFF.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT RSKSCRD
007200     ASSIGN TO UT-S-RSKSCRD
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT RSKCTLS
007700     ASSIGN TO UT-S-RSKCTLS
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS IFCODE.
008000
008100     SELECT RSKGAPO
008200     ASSIGN TO UT-S-RSKGAPO
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600     SELECT RSKGTOTS
008700     ASSIGN TO UT-S-RSKGTOTS
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  SYSOUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 130 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS SYSOUT-REC.
009900 01  SYSOUT-REC  PIC X(130).
010000
010100******SCORED SCENARIOS FROM THE RISK-MATRIX EDIT STEP.
010200 FD  RSKSCRD
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 182 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS RISK-SCORED-REC.
010800 COPY RSKOUT.
010900
011000******CONTROLS ALREADY IN PLACE AT THE FACILITY - LOADED INTO
011100******A TABLE AT START-UP, NOT READ RECORD-BY-RECORD THEREAFTER.
011200 FD  RSKCTLS
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 32 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS IMPLEMENTED-CONTROL-REC.
011800 COPY RSKCTL.
011900
012000 FD  RSKGAPO
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 120 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS GAP-ANALYSIS-REC.
012600 COPY RSKGAPO.
012700
012800 FD  RSKGTOTS
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 69 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS GAP-TOTALS-REC.
013400 COPY RSKGTOT.
013500
013600 WORKING-STORAGE SECTION.
013700 01  FILE-STATUS-CODES.
013800     05  IFCODE                  PIC X(02).
013900         88 CODE-READ     VALUE SPACES.
014000         88 NO-MORE-IMPL  VALUE "10".
014100     05  OFCODE                  PIC X(02).
014200         88 CODE-WRITE    VALUE SPACES.
014300
014400 COPY RSKMAP.
014500
014600 01  WS-IMPLEMENTED-TABLE.
014700     05  WS-IMPL-ENTRY OCCURS 500 TIMES
014800                       INDEXED BY WS-IMPL-IDX.
014900         10  WS-IMPL-FRAMEWORK      PIC X(10).
015000         10  WS-IMPL-CONTROL        PIC X(20).
015100 01  WS-IMPL-COUNT               PIC 9(04) COMP VALUE 0.
015200
015300 01  WS-CURRENT-DATE             PIC 9(06).
015400 01  WS-CURRENT-DATE-YMD REDEFINES WS-CURRENT-DATE.
015500     05  WS-CURR-YY              PIC 9(02).
015600     05  WS-CURR-MM              PIC 9(02).
015700     05  WS-CURR-DD              PIC 9(02).
015800
015820 01  WS-DEBUG-LINE               PIC X(40) VALUE SPACES.
015840 01  WS-DEBUG-LINE-HALVES REDEFINES WS-DEBUG-LINE.
015850     05  WS-DEBUG-LEFT           PIC X(20).
015860     05  WS-DEBUG-RIGHT          PIC X(20).
015870 01  WS-DEBUG-LINE-WORDS REDEFINES WS-DEBUG-LINE.
015880     05  WS-DEBUG-WORD           PIC X(08) OCCURS 5 TIMES.
015890 01  WS-DEBUG-LINE-NUM REDEFINES WS-DEBUG-LINE.
015895     05  WS-DEBUG-NUM            PIC 9(40).
015900 01  GAP-TOTALS-DISPLAY REDEFINES GAP-TOTALS-REC IN RSKGTOT.
016000*    (EDITED VIEW FOR THE END-OF-JOB DISPLAY LINES ONLY - NEVER
016100*    WRITTEN TO THE TRAILER FILE ITSELF.)
016200     05  FILLER                  PIC X(56).
016300     05  GT-DISPLAY-MISSING-EDIT PIC ZZZ,ZZ9.
016400     05  FILLER                  PIC X(06).
016500
016600 01  WS-SCAN-WORK.
016700     05  WS-RCT-IDX-SAVE         PIC 9(02) COMP.
016800     05  WS-IMPL-IDX-SAVE        PIC 9(04) COMP.
016900
017000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017100     05  GAP-TOT-ISO-RECOMM      PIC 9(07) COMP VALUE 0.
017200     05  GAP-TOT-ISO-IMPL        PIC 9(07) COMP VALUE 0.
017300     05  GAP-TOT-ISO-MISS        PIC 9(07) COMP VALUE 0.
017400     05  GAP-TOT-HIPAA-RECOMM    PIC 9(07) COMP VALUE 0.
017500     05  GAP-TOT-HIPAA-IMPL      PIC 9(07) COMP VALUE 0.
017600     05  GAP-TOT-HIPAA-MISS      PIC 9(07) COMP VALUE 0.
017700     05  GAP-TOT-GDPR-RECOMM     PIC 9(07) COMP VALUE 0.
017800     05  GAP-TOT-GDPR-IMPL       PIC 9(07) COMP VALUE 0.
017900     05  GAP-TOT-GDPR-MISS       PIC 9(07) COMP VALUE 0.
018000
018100 01  FLAGS-AND-SWITCHES.
018200     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
018300        88 NO-MORE-DATA VALUE "N".
018400     05 CONTROL-FOUND-SW         PIC X(01) VALUE "N".
018500        88 CONTROL-IMPLEMENTED VALUE "Y".
018600
018700 COPY RSKABND.
018800
018900 PROCEDURE DIVISION.
019000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019100     PERFORM 100-MAINLINE THRU 100-EXIT
019200             UNTIL NO-MORE-DATA.
019300     PERFORM 999-CLEANUP THRU 999-EXIT.
019400     MOVE +0 TO RETURN-CODE.
019500     GOBACK.
019600
019700 000-HOUSEKEEPING.
019800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019900     DISPLAY "******** BEGIN JOB RSKGAP ********".
020000     ACCEPT WS-CURRENT-DATE FROM DATE.
020100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, GAP-TOTALS-REC.
020200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020300     PERFORM 200-LOAD-IMPLEMENTED THRU 200-EXIT.
020400     PERFORM 900-READ-RSKSCRD THRU 900-EXIT.
020450     IF NO-MORE-DATA
020460         MOVE "EMPTY SCORED-SCENARIO FILE" TO ABEND-REASON
020470         GO TO 1000-ABEND-RTN.
020500 000-EXIT.
020600     EXIT.
020700
020800 100-MAINLINE.
020900     MOVE "100-MAINLINE" TO PARA-NAME.
020950     IF DEBUG-TRACE-ON
020960         MOVE RISK-ID OF RISK-SCORED-REC TO WS-DEBUG-LEFT
020970         MOVE DOMAIN OF RISK-SCORED-REC TO WS-DEBUG-RIGHT
020980         DISPLAY "RSKGAP SCAN: " WS-DEBUG-LEFT "/" WS-DEBUG-RIGHT.
021000     PERFORM 400-LOOKUP-DOMAIN-CONTROLS THRU 400-EXIT
021100             VARYING RCT-IDX FROM 1 BY 1 UNTIL RCT-IDX > 32.
021200     PERFORM 900-READ-RSKSCRD THRU 900-EXIT.
021300 100-EXIT.
021400     EXIT.
021500
021600 200-LOAD-IMPLEMENTED.
021610     MOVE "200-LOAD-IMPLEMENTED" TO PARA-NAME.
021620     PERFORM 210-READ-RSKCTLS THRU 210-EXIT.
021630 200-LOAD-LOOP.
021640     IF NO-MORE-IMPL
021650         GO TO 200-LOAD-DONE.
021660     IF CONTROL-ID OF IMPLEMENTED-CONTROL-REC NOT = SPACES
021670         PERFORM 220-STORE-IMPLEMENTED THRU 220-EXIT.
021680     PERFORM 210-READ-RSKCTLS THRU 210-EXIT.
021690     GO TO 200-LOAD-LOOP.
021700 200-LOAD-DONE.
021710     IF DEBUG-TRACE-ON
021720         DISPLAY "RSKGAP IMPLEMENTED-CONTROL COUNT: "
021730                 WS-IMPL-COUNT.
021740 200-EXIT.
021750     EXIT.
021760
021770 210-READ-RSKCTLS.
021780     READ RSKCTLS INTO IMPLEMENTED-CONTROL-REC
021790         AT END MOVE "10" TO IFCODE
021800         GO TO 210-EXIT
021810     END-READ.
021820 210-EXIT.
021830     EXIT.
021840
021850 220-STORE-IMPLEMENTED.
021860     ADD 1 TO WS-IMPL-COUNT.
021870     SET WS-IMPL-IDX TO WS-IMPL-COUNT.
021880     MOVE FRAMEWORK OF IMPLEMENTED-CONTROL-REC
021890         TO WS-IMPL-FRAMEWORK (WS-IMPL-IDX).
021900     MOVE CONTROL-ID OF IMPLEMENTED-CONTROL-REC
021910         TO WS-IMPL-CONTROL (WS-IMPL-IDX).
021920     INSPECT WS-IMPL-FRAMEWORK (WS-IMPL-IDX)
021930         CONVERTING "abcdefghijklmnopqrstuvwxyz"
021940                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021950     INSPECT WS-IMPL-CONTROL (WS-IMPL-IDX)
021960         CONVERTING "abcdefghijklmnopqrstuvwxyz"
021970                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021980 220-EXIT.
021990     EXIT.
025000
025100 400-LOOKUP-DOMAIN-CONTROLS.
025200     MOVE "400-LOOKUP-DOMAIN-CONTROLS" TO PARA-NAME.
025300     IF RCT-DOMAIN (RCT-IDX) = DOMAIN OF RISK-SCORED-REC
025400         PERFORM 450-CHECK-FRAMEWORK-CONTROLS THRU 450-EXIT.
025500 400-EXIT.
025600     EXIT.
025700
025800 450-CHECK-FRAMEWORK-CONTROLS.
025900     MOVE "450-CHECK-FRAMEWORK-CONTROLS" TO PARA-NAME.
026000     MOVE RISK-ID OF RISK-SCORED-REC     TO RISK-ID OF
026100         GAP-ANALYSIS-REC.
026200     MOVE DOMAIN OF RISK-SCORED-REC      TO DOMAIN OF
026300         GAP-ANALYSIS-REC.
026400     MOVE RCT-FRAMEWORK (RCT-IDX)        TO FRAMEWORK OF
026500         GAP-ANALYSIS-REC.
026600     MOVE RCT-CONTROL-ID (RCT-IDX)       TO CONTROL-ID OF
026700         GAP-ANALYSIS-REC.
026800     MOVE RCT-CONTROL-DESC (RCT-IDX)     TO CONTROL-DESC OF
026900         GAP-ANALYSIS-REC.
027000
027100     PERFORM 460-COMPARE-CONTROL-TOKEN THRU 460-EXIT.
027200
027300     IF CONTROL-IMPLEMENTED
027400         SET STATUS-IMPLEMENTED TO TRUE
027500     ELSE
027600         SET STATUS-MISSING TO TRUE.
027700
027800     PERFORM 700-WRITE-RSKGAPO THRU 700-EXIT.
027900     PERFORM 470-ACCUMULATE-TOTALS THRU 470-EXIT.
028000 450-EXIT.
028100     EXIT.
028200
028300 460-COMPARE-CONTROL-TOKEN.
028400     MOVE "N" TO CONTROL-FOUND-SW.
028450     SET WS-IMPL-IDX TO 1.
028460 460-COMPARE-LOOP.
028470     IF WS-IMPL-IDX > WS-IMPL-COUNT OR CONTROL-IMPLEMENTED
028480         GO TO 460-EXIT.
028500     IF WS-IMPL-FRAMEWORK (WS-IMPL-IDX) =
028600                                  RCT-FRAMEWORK (RCT-IDX)
028700     AND WS-IMPL-CONTROL (WS-IMPL-IDX) =
028800                                  RCT-CONTROL-ID (RCT-IDX)
028900         MOVE "Y" TO CONTROL-FOUND-SW.
029000     SET WS-IMPL-IDX UP BY 1.
029100     GO TO 460-COMPARE-LOOP.
029500 460-EXIT.
029600     EXIT.
029700
029800 470-ACCUMULATE-TOTALS.
029900     EVALUATE RCT-FRAMEWORK (RCT-IDX)
030000         WHEN "ISO27001"
030100             ADD 1 TO GAP-TOT-ISO-RECOMM
030200             IF STATUS-IMPLEMENTED
030300                 ADD 1 TO GAP-TOT-ISO-IMPL
030400             ELSE
030500                 ADD 1 TO GAP-TOT-ISO-MISS
030600             END-IF
030700         WHEN "HIPAA"
030800             ADD 1 TO GAP-TOT-HIPAA-RECOMM
030900             IF STATUS-IMPLEMENTED
031000                 ADD 1 TO GAP-TOT-HIPAA-IMPL
031100             ELSE
031200                 ADD 1 TO GAP-TOT-HIPAA-MISS
031300             END-IF
031400         WHEN "GDPR"
031500             ADD 1 TO GAP-TOT-GDPR-RECOMM
031600             IF STATUS-IMPLEMENTED
031700                 ADD 1 TO GAP-TOT-GDPR-IMPL
031800             ELSE
031900                 ADD 1 TO GAP-TOT-GDPR-MISS
032000             END-IF
032100     END-EVALUATE.
032200 470-EXIT.
032300     EXIT.
032400
032500 700-WRITE-RSKGAPO.
032600     WRITE GAP-ANALYSIS-REC.
032700 700-EXIT.
032800     EXIT.
032900
033000 800-OPEN-FILES.
033100     MOVE "800-OPEN-FILES" TO PARA-NAME.
033200     OPEN INPUT RSKSCRD, RSKCTLS.
033300     OPEN OUTPUT RSKGAPO, RSKGTOTS, SYSOUT.
033400 800-EXIT.
033500     EXIT.
033600
033700 850-CLOSE-FILES.
033800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
033900     CLOSE RSKSCRD, RSKCTLS, RSKGAPO, RSKGTOTS, SYSOUT.
034000 850-EXIT.
034100     EXIT.
034200
034300 900-READ-RSKSCRD.
034400     READ RSKSCRD INTO RISK-SCORED-REC
034500         AT END MOVE "N" TO MORE-DATA-SW
034600         GO TO 900-EXIT
034700     END-READ.
034800 900-EXIT.
034900     EXIT.
035000
035100 999-CLEANUP.
035200     MOVE "999-CLEANUP" TO PARA-NAME.
035300     MOVE GAP-TOT-ISO-RECOMM   TO GT-ISO-RECOMMENDED.
035400     MOVE GAP-TOT-ISO-IMPL     TO GT-ISO-IMPLEMENTED.
035500     MOVE GAP-TOT-ISO-MISS     TO GT-ISO-MISSING.
035600     MOVE GAP-TOT-HIPAA-RECOMM TO GT-HIPAA-RECOMMENDED.
035700     MOVE GAP-TOT-HIPAA-IMPL   TO GT-HIPAA-IMPLEMENTED.
035800     MOVE GAP-TOT-HIPAA-MISS   TO GT-HIPAA-MISSING.
035900     MOVE GAP-TOT-GDPR-RECOMM  TO GT-GDPR-RECOMMENDED.
036000     MOVE GAP-TOT-GDPR-IMPL    TO GT-GDPR-IMPLEMENTED.
036100     MOVE GAP-TOT-GDPR-MISS    TO GT-GDPR-MISSING.
036200     WRITE GAP-TOTALS-REC.
036300
036400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036500
036600     MOVE GAP-TOTALS-REC TO GAP-TOTALS-DISPLAY.
036700     DISPLAY "** GDPR CONTROLS MISSING ** "
036800             GT-DISPLAY-MISSING-EDIT.
036900     DISPLAY "******** NORMAL END OF JOB RSKGAP ********".
037000 999-EXIT.
037100     EXIT.
037200
037300 1000-ABEND-RTN.
037400     WRITE SYSOUT-REC FROM ABEND-REC.
037500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037600     DISPLAY "*** ABNORMAL END OF JOB - RSKGAP ***" UPON CONSOLE.
037700     DIVIDE ZERO-VAL INTO ONE-VAL.
