000100******************************************************************
000200*    RSKIN  --  RISK-SCENARIO INPUT RECORD (IOMT RISK MATRIX)    *
000300*    ONE RECORD PER 5X5 EBIOS-RM-LITE SCENARIO, ARRIVAL ORDER.   *
000400*    FIXED LENGTH 152 BYTES (150 DATA + 2 RESERVE).  NO KEY.     *
000500******************************************************************
000600*    011595 JS   ORIGINAL LAYOUT FOR RISK-MATRIX EDIT STEP       *
000700*    032297 MM   WIDENED RECOMMENDATION TO X(40) PER SEC REQ     *
000800*    051402 RFM  ADDED DECISION FIELD FOR TREATMENT BREAKDOWN    *
000850*    091201 RFM  ADDED 2-BYTE RESERVE AT RECORD END, SHOP NORM   *
000900******************************************************************
001000 01  RISK-SCENARIO-REC.
001100     05  RISK-ID                     PIC X(06).
001200     05  ASSET                       PIC X(30).
001300     05  THREAT                      PIC X(30).
001400     05  VULNERABILITY               PIC X(30).
001500     05  PROBABILITY                 PIC 9(01).
001600     05  IMPACT                      PIC 9(01).
001700     05  RISK-IN                     PIC 9(02).
001800     05  DECISION                    PIC X(10).
001900     05  RECOMMENDATION              PIC X(40).
002000     05  FILLER                      PIC X(02) VALUE SPACES.
