000100******************************************************************
000200*    RSKCTL  --  IMPLEMENTED-CONTROLS INPUT RECORD               *
000300*    ONE RECORD PER CONTROL ALREADY IN PLACE AT THE FACILITY,    *
000400*    ARRIVAL ORDER.  FIXED LENGTH 32 BYTES (30 DATA + 2         *
000450*    RESERVE).  NO KEY.                                         *
000500******************************************************************
000600*    060798 AK   ORIGINAL LAYOUT FOR GAP-ANALYSIS LOAD STEP      *
000650*    091201 RFM  ADDED 2-BYTE RESERVE AT RECORD END, SHOP NORM   *
000700******************************************************************
000800 01  IMPLEMENTED-CONTROL-REC.
000900     05  FRAMEWORK                   PIC X(10).
001000     05  CONTROL-ID                  PIC X(20).
001100     05  FILLER                      PIC X(02) VALUE SPACES.
