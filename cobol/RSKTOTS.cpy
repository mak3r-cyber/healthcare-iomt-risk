000100******************************************************************
000200*    RSKTOTS --  UNIT-1 CONTROL-TOTAL TRAILER RECORD              *
000300*    WRITTEN ONCE BY RSKEDIT AT END-OF-RUN AND READ ONCE BY       *
000400*    RSKRPT, THE SAME JOB-STEP-TO-JOB-STEP CARRYFORWARD TRICK     *
000500*    USED ON THE DAILY-CHARGES TRAILER RECORD.                    *
000600******************************************************************
000700*    011595 JS   ORIGINAL COUNTS CARRIED: READ/VALID/REJECTED     *
000800*    051402 RFM  ADDED RECALCULATED-SCORE COUNT                   *
000900******************************************************************
001000 01  RISK-EDIT-TOTALS-REC.
001100     05  TOT-RECORDS-READ        PIC 9(07).
001200     05  TOT-RECORDS-VALID       PIC 9(07).
001300     05  TOT-RECORDS-REJECTED    PIC 9(07).
001400     05  TOT-RECORDS-RECALC      PIC 9(07).
001500     05  FILLER                  PIC X(12) VALUE SPACES.
