000100******************************************************************
000200*   RSKMAP  --  DOMAIN TO RECOMMENDED-CONTROL TABLE               *
000300*   FIXED CODE TABLE - ONE ROW PER RECOMMENDED CONTROL, GROUPED   *
000400*   BY DOMAIN THEN FRAMEWORK (ISO27001/HIPAA/GDPR), LOADED BY     *
000500*   VALUE CLAUSES THE SAME WAY THE WARD/DIAG CODE TABLES ARE.     *
000600******************************************************************
000700*   060798 AK   ORIGINAL 5-DOMAIN CONTROL TABLE                   *
000800*   091201 RFM  ADDED LOGGING-MONITORING AND GENERAL DOMAINS      *
000810*   051309 RFM  ADMIN-RISK-MANAGEMENT CONTROL-ID WAS TRUNCATED TO *
000820*               18 CHARACTERS INSTEAD OF THE FULL 20-BYTE COLUMN -*
000830*               NEVER MATCHED THE IMPLEMENTED-CONTROLS FILE, SO   *
000840*               IT REPORTED MISSING EVERY RUN - CORRECTED ON BOTH *
000850*               THE ACCESS-CONTROL AND GENERAL ROWS.              *
000900******************************************************************
001000 01  RISK-CONTROL-TABLE-VALUES.
001100     05  FILLER PIC X(20) VALUE "ACCESS-CONTROL".
001200     05  FILLER PIC X(10) VALUE "ISO27001".
001300     05  FILLER PIC X(20) VALUE "A.5.15".
001400     05  FILLER PIC X(50) VALUE
001500         "Access control".
001600     05  FILLER PIC X(20) VALUE "ACCESS-CONTROL".
001700     05  FILLER PIC X(10) VALUE "ISO27001".
001800     05  FILLER PIC X(20) VALUE "A.5.16".
001900     05  FILLER PIC X(50) VALUE
002000         "Identity management".
002100     05  FILLER PIC X(20) VALUE "ACCESS-CONTROL".
002200     05  FILLER PIC X(10) VALUE "ISO27001".
002300     05  FILLER PIC X(20) VALUE "A.8.3".
002400     05  FILLER PIC X(50) VALUE
002500         "Secure log-on procedures".
002600     05  FILLER PIC X(20) VALUE "ACCESS-CONTROL".
002700     05  FILLER PIC X(10) VALUE "HIPAA".
002800     05  FILLER PIC X(20) VALUE "ADMIN-RISK-MANAGEMEN".
002900     05  FILLER PIC X(50) VALUE
003000         "Security management process".
003100     05  FILLER PIC X(20) VALUE "ACCESS-CONTROL".
003200     05  FILLER PIC X(10) VALUE "HIPAA".
003300     05  FILLER PIC X(20) VALUE "TECH-ACCESS".
003400     05  FILLER PIC X(50) VALUE
003500         "Access control".
003600     05  FILLER PIC X(20) VALUE "ACCESS-CONTROL".
003700     05  FILLER PIC X(10) VALUE "GDPR".
003800     05  FILLER PIC X(20) VALUE "ART32-1B".
003900     05  FILLER PIC X(50) VALUE
004000         "Ongoing confidentiality of systems and services".
004100     05  FILLER PIC X(20) VALUE "NETWORK-SECURITY".
004200     05  FILLER PIC X(10) VALUE "ISO27001".
004300     05  FILLER PIC X(20) VALUE "A.8.20".
004400     05  FILLER PIC X(50) VALUE
004500         "Network security".
004600     05  FILLER PIC X(20) VALUE "NETWORK-SECURITY".
004700     05  FILLER PIC X(10) VALUE "ISO27001".
004800     05  FILLER PIC X(20) VALUE "A.8.21".
004900     05  FILLER PIC X(50) VALUE
005000         "Security of network services".
005100     05  FILLER PIC X(20) VALUE "NETWORK-SECURITY".
005200     05  FILLER PIC X(10) VALUE "HIPAA".
005300     05  FILLER PIC X(20) VALUE "TECH-TRANSMISSION".
005400     05  FILLER PIC X(50) VALUE
005500         "Transmission security".
005600     05  FILLER PIC X(20) VALUE "NETWORK-SECURITY".
005700     05  FILLER PIC X(10) VALUE "HIPAA".
005800     05  FILLER PIC X(20) VALUE "TECH-INTEGRITY".
005900     05  FILLER PIC X(50) VALUE
006000         "Protection against improper alteration".
006100     05  FILLER PIC X(20) VALUE "NETWORK-SECURITY".
006200     05  FILLER PIC X(10) VALUE "GDPR".
006300     05  FILLER PIC X(20) VALUE "ART32-1D".
006400     05  FILLER PIC X(50) VALUE
006500         "Regular testing and evaluating of measures".
006600     05  FILLER PIC X(20) VALUE "DEVICE-SECURITY".
006700     05  FILLER PIC X(10) VALUE "ISO27001".
006800     05  FILLER PIC X(20) VALUE "A.7.8".
006900     05  FILLER PIC X(50) VALUE
007000         "Protection of endpoint devices".
007100     05  FILLER PIC X(20) VALUE "DEVICE-SECURITY".
007200     05  FILLER PIC X(10) VALUE "ISO27001".
007300     05  FILLER PIC X(20) VALUE "A.7.5".
007400     05  FILLER PIC X(50) VALUE
007500         "Secure disposal or re-use of equipment".
007600     05  FILLER PIC X(20) VALUE "DEVICE-SECURITY".
007700     05  FILLER PIC X(10) VALUE "HIPAA".
007800     05  FILLER PIC X(20) VALUE "PHYS-DEVICE".
007900     05  FILLER PIC X(50) VALUE
008000         "Device and media controls".
008100     05  FILLER PIC X(20) VALUE "DEVICE-SECURITY".
008200     05  FILLER PIC X(10) VALUE "HIPAA".
008300     05  FILLER PIC X(20) VALUE "PHYS-WORKSTATION".
008400     05  FILLER PIC X(50) VALUE
008500         "Workstation security".
008600     05  FILLER PIC X(20) VALUE "DEVICE-SECURITY".
008700     05  FILLER PIC X(10) VALUE "GDPR".
008800     05  FILLER PIC X(20) VALUE "ART32-1B".
008900     05  FILLER PIC X(50) VALUE
009000         "Confidentiality, integrity, availability".
009100     05  FILLER PIC X(20) VALUE "DATA-PROTECTION".
009200     05  FILLER PIC X(10) VALUE "ISO27001".
009300     05  FILLER PIC X(20) VALUE "A.8.10".
009400     05  FILLER PIC X(50) VALUE
009500         "Information deletion".
009600     05  FILLER PIC X(20) VALUE "DATA-PROTECTION".
009700     05  FILLER PIC X(10) VALUE "ISO27001".
009800     05  FILLER PIC X(20) VALUE "A.8.24".
009900     05  FILLER PIC X(50) VALUE
010000         "Cryptographic controls".
010100     05  FILLER PIC X(20) VALUE "DATA-PROTECTION".
010200     05  FILLER PIC X(10) VALUE "ISO27001".
010300     05  FILLER PIC X(20) VALUE "A.5.12".
010400     05  FILLER PIC X(50) VALUE
010500         "Classification of information".
010600     05  FILLER PIC X(20) VALUE "DATA-PROTECTION".
010700     05  FILLER PIC X(10) VALUE "HIPAA".
010800     05  FILLER PIC X(20) VALUE "ADMIN-DATA-GOV".
010900     05  FILLER PIC X(50) VALUE
011000         "Information access management".
011100     05  FILLER PIC X(20) VALUE "DATA-PROTECTION".
011200     05  FILLER PIC X(10) VALUE "HIPAA".
011300     05  FILLER PIC X(20) VALUE "TECH-ENCRYPTION".
011400     05  FILLER PIC X(50) VALUE
011500         "Encryption of electronic PHI".
011600     05  FILLER PIC X(20) VALUE "DATA-PROTECTION".
011700     05  FILLER PIC X(10) VALUE "GDPR".
011800     05  FILLER PIC X(20) VALUE "ART32-1A".
011900     05  FILLER PIC X(50) VALUE
012000         "Pseudonymisation and encryption".
012100     05  FILLER PIC X(20) VALUE "DATA-PROTECTION".
012200     05  FILLER PIC X(10) VALUE "GDPR".
012300     05  FILLER PIC X(20) VALUE "ART32-1C".
012400     05  FILLER PIC X(50) VALUE
012500         "Restore availability in timely manner".
012600     05  FILLER PIC X(20) VALUE "LOGGING-MONITORING".
012700     05  FILLER PIC X(10) VALUE "ISO27001".
012800     05  FILLER PIC X(20) VALUE "A.8.15".
012900     05  FILLER PIC X(50) VALUE
013000         "Logging".
013100     05  FILLER PIC X(20) VALUE "LOGGING-MONITORING".
013200     05  FILLER PIC X(10) VALUE "ISO27001".
013300     05  FILLER PIC X(20) VALUE "A.8.16".
013400     05  FILLER PIC X(50) VALUE
013500         "Monitoring activities".
013600     05  FILLER PIC X(20) VALUE "LOGGING-MONITORING".
013700     05  FILLER PIC X(10) VALUE "HIPAA".
013800     05  FILLER PIC X(20) VALUE "TECH-AUDIT".
013900     05  FILLER PIC X(50) VALUE
014000         "Audit controls".
014100     05  FILLER PIC X(20) VALUE "LOGGING-MONITORING".
014200     05  FILLER PIC X(10) VALUE "HIPAA".
014300     05  FILLER PIC X(20) VALUE "ADMIN-SECURITY-INCID".
014400     05  FILLER PIC X(50) VALUE
014500         "Security incident procedures".
014600     05  FILLER PIC X(20) VALUE "LOGGING-MONITORING".
014700     05  FILLER PIC X(10) VALUE "GDPR".
014800     05  FILLER PIC X(20) VALUE "ART32-1D".
014900     05  FILLER PIC X(50) VALUE
015000         "Regular testing and evaluating".
015100     05  FILLER PIC X(20) VALUE "GENERAL".
015200     05  FILLER PIC X(10) VALUE "ISO27001".
015300     05  FILLER PIC X(20) VALUE "A.5.1".
015400     05  FILLER PIC X(50) VALUE
015500         "Information security policy".
015600     05  FILLER PIC X(20) VALUE "GENERAL".
015700     05  FILLER PIC X(10) VALUE "ISO27001".
015800     05  FILLER PIC X(20) VALUE "A.5.23".
015900     05  FILLER PIC X(50) VALUE
016000         "Security in cloud services".
016100     05  FILLER PIC X(20) VALUE "GENERAL".
016200     05  FILLER PIC X(10) VALUE "HIPAA".
016300     05  FILLER PIC X(20) VALUE "ADMIN-RISK-MANAGEMEN".
016400     05  FILLER PIC X(50) VALUE
016500         "Risk analysis and management".
016600     05  FILLER PIC X(20) VALUE "GENERAL".
016700     05  FILLER PIC X(10) VALUE "GDPR".
016800     05  FILLER PIC X(20) VALUE "ART32-1".
016900     05  FILLER PIC X(50) VALUE
017000         "Appropriate technical and organisational measures".
017100 
017200 01  RISK-CONTROL-TABLE REDEFINES RISK-CONTROL-TABLE-VALUES.
017300     05  RISK-CONTROL-ENTRY OCCURS 32 TIMES
017400                            INDEXED BY RCT-IDX.
017500         10  RCT-DOMAIN            PIC X(20).
017600         10  RCT-FRAMEWORK         PIC X(10).
017700         10  RCT-CONTROL-ID        PIC X(20).
017800         10  RCT-CONTROL-DESC      PIC X(50).
